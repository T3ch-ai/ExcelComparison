000100******************************************************************
000200* NAABEND  -  ABEND MESSAGE RECORD, WRITTEN TO SYSOUT JUST BEFORE
000300*             A HARD STOP.  SAME SHAPE ON BOTH BATCH STEPS SO
000400*             OPERATIONS SEES ONE CONSISTENT MESSAGE FORMAT.
000500******************************************************************
000600 01  NA-ABEND-REC.
000700     05  FILLER                      PIC X(10) VALUE "**ABEND** ".
000800     05  NA-ABEND-REASON             PIC X(60).
000900     05  FILLER                      PIC X(02) VALUE SPACES.
001000     05  FILLER                      PIC X(10) VALUE "ACTUAL=".
001100     05  NA-ABEND-ACTUAL-VAL         PIC Z(8)9.
001200     05  FILLER                      PIC X(02) VALUE SPACES.
001300     05  FILLER                      PIC X(12) VALUE "EXPECTED=".
001400     05  NA-ABEND-EXPECTED-VAL       PIC Z(8)9.
001500     05  FILLER                      PIC X(04) VALUE SPACES.
001600
001700*--------------------------------------------------------------*
001800* PARAGRAPH-TRACE AND FORCED-DIVIDE-BY-ZERO FIELDS, COPIED
001900* EVERYWHERE THE ABEND RECORD IS, SAME AS THE OLD ABENDREC MEMBER.
002000*--------------------------------------------------------------*
002100 01  NA-PARA-TRACE.
002200     05  PARA-NAME                   PIC X(20) VALUE SPACES.
002300     05  FILLER                      PIC X(04) VALUE SPACES.
002400 01  NA-DIVIDE-FIELDS.
002500     05  ZERO-VAL                    PIC 9(01) COMP VALUE ZERO.
002600     05  ONE-VAL                     PIC 9(01) COMP VALUE 1.
002700     05  FILLER                      PIC X(02) VALUE SPACES.
