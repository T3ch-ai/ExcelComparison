000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  NACALC.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. STATE HEALTH DATA CENTER.
000500 DATE-WRITTEN. 03/21/91.
000600 DATE-COMPILED. 03/21/91.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*    NACALC COMPARES ONE MEASURE (MEMBERS, ACCESS PCT, ACCESS
001200*    MET OR PROVIDER COUNT) BETWEEN THE QES SIDE AND THE NIQ
001300*    SIDE FOR A "BOTH" KEY.  NACOMPR CALLS THIS ONCE PER MEASURE
001400*    PER KEY, PASSING THE COLUMN NUMBER SO THE TOLERANCE, DATA
001500*    TYPE, VALUE-MAP AND DIRECTION RULES CAN BE PULLED OUT OF
001600*    THE NAPARMS TABLE INSTEAD OF BEING WIRED INTO THIS CODE.
001700*    QES-ONLY AND NIQ-ONLY KEYS DO NOT COME THROUGH HERE - THOSE
001800*    ARE FORCED TO WARNING BY NACOMPR DIRECTLY.
001900******************************************************************
002000* CHANGE-LOG
002100*    03/21/91 JS  REQ Q1147  - INITIAL VERSION, MEMBERS AND
002200*                  ACCESS PCT ONLY.
002300*    08/02/92 JS  REQ Q1288  - ADDED PROVIDER COUNT, DIRECTION
002400*                  INDICATOR LOGIC FACTORED OUT TO ITS OWN PARA.
002500*    11/18/98 KP  REQ Y2K-22 - NO DATE-SENSITIVE LOGIC IN HERE,
002600*                  REVIEWED AND SIGNED OFF FOR Y2K, NO CHANGE.
002700*    04/09/00 RH  REQ Q2166  - ADDED ACCESS MET, A TEXT MEASURE
002800*                  WITH THE P/F-TO-Y/N VALUE MAP ON THE QES SIDE.
002900*    07/14/03 RH  REQ Q2301  - A BLANK/NON-DIGIT EXTRACT FIELD WAS
003000*                  FLOWING STRAIGHT INTO 210'S COMPUTE.  NUMERIC
003100*                  COLUMNS NOW TEST IS NUMERIC FIRST AND FALL
003200*                  BACK TO EXACT TEXT COMPARE (NEW PARA 230) WHEN
003300*                  EITHER SIDE FAILS THE TEST.
003400*    02/11/04 RH  REQ Q2340  - 100-APPLY-VALUE-MAP WAS MAPPING THE
003500*                  WRONG SIDE.  QES ALREADY SENDS Y/N - IT IS NIQ
003600*                  THAT SENDS PASS/FAIL.  MAP NOW RUNS PASS-TO-Y,
003700*                  FAIL-TO-N ON THE NIQ TEXT INSTEAD.
003800******************************************************************
003900
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. IBM-390.
004300 OBJECT-COMPUTER. IBM-390.
004400 SPECIAL-NAMES.
004500     C01 IS NEXT-PAGE.
004600 INPUT-OUTPUT SECTION.
004700
004800 DATA DIVISION.
004900 FILE SECTION.
005000
005100 WORKING-STORAGE SECTION.
005200 COPY NAPARMS.
005300
005400 01  WS-WORK-FIELDS.
005500     05  WS-ABS-DIFF             PIC S9(07)V9(06) COMP-3.
005600     05  WS-ABS-DIFF-X REDEFINES WS-ABS-DIFF.
005700         10  WS-ABS-DIFF-BYTES   PIC X(06).
005800     05  WS-QES-UPPER            PIC X(12).
005900     05  WS-NIQ-UPPER            PIC X(12).
006000* RAW BYTE VIEW OF THE TWO NUMERIC LINKAGE FIELDS - USED BY 230
006100* WHEN ONE OR BOTH SIDES FAIL THE IS NUMERIC TEST AND THE COLUMN
006200* HAS TO BE FALLEN BACK TO AN EXACT TEXT COMPARE INSTEAD.
006300     05  WS-QES-NUM-TEXT         PIC X(13).
006400     05  WS-NIQ-NUM-TEXT         PIC X(13).
006500* ALTERNATE VIEW - CHECKING JUST THE FIRST CHARACTER OF THE
006600* UPPER-CASED TEXT VALUES WITHOUT A REFERENCE-MODIFIED SUBSCRIPT
006700     05  WS-UPPER-VALUES-X REDEFINES WS-QES-UPPER.
006800         10  FILLER              PIC X(12).
006900
007000 LINKAGE SECTION.
007100 01  NA-CALC-LINKAGE.
007200     05  NA-CALC-COL-IDX         PIC 9(01) COMP.
007300     05  NA-CALC-QES-NULL-SW     PIC X(01).
007400         88  NA-CALC-QES-IS-NULL     VALUE "Y".
007500     05  NA-CALC-NIQ-NULL-SW     PIC X(01).
007600         88  NA-CALC-NIQ-IS-NULL     VALUE "Y".
007700     05  NA-CALC-QES-NUM         PIC S9(07)V9(06).
007800     05  NA-CALC-NIQ-NUM         PIC S9(07)V9(06).
007900* ALTERNATE VIEW - LETS US MOVE BOTH SIDES' NUMERIC VALUES AS ONE
008000* 13-BYTE PAIR WHEN NACOMPR IS BUILDING A ONE-LINE TRACE DISPLAY
008100     05  NA-CALC-NUM-PAIR-X REDEFINES NA-CALC-QES-NUM.
008200         10  FILLER              PIC X(13).
008300     05  NA-CALC-QES-TEXT        PIC X(12).
008400     05  NA-CALC-NIQ-TEXT        PIC X(12).
008500     05  NA-CALC-OUT-QES-TEXT    PIC X(12).
008600     05  NA-CALC-OUT-NIQ-TEXT    PIC X(12).
008700     05  NA-CALC-OUT-DIFF-NUM    PIC S9(07)V9(06).
008800     05  NA-CALC-OUT-DIFF-TEXT   PIC X(30).
008900     05  NA-CALC-OUT-MATCH       PIC X(12).
009000     05  NA-CALC-OUT-DIR         PIC X(12).
009100
009200 PROCEDURE DIVISION USING NA-CALC-LINKAGE.
009300
009400 000-NACALC-MAIN.
009500     SET NA-COL-IDX TO NA-CALC-COL-IDX.
009600     MOVE SPACES TO NA-CALC-OUT-DIFF-TEXT.
009700     MOVE ZERO   TO NA-CALC-OUT-DIFF-NUM.
009800     MOVE ZERO   TO WS-ABS-DIFF.
009900     PERFORM 100-APPLY-VALUE-MAP THRU 100-EXIT.
010000
010100     IF NA-CALC-QES-IS-NULL AND NA-CALC-NIQ-IS-NULL
010200         MOVE NA-LBL-MATCH TO NA-CALC-OUT-MATCH
010300         GO TO 090-SET-DIRECTION
010400     END-IF.
010500     IF NA-CALC-QES-IS-NULL OR NA-CALC-NIQ-IS-NULL
010600         MOVE NA-LBL-MISMATCH TO NA-CALC-OUT-MATCH
010700         MOVE NA-LBL-NULL-VS-VALUE TO NA-CALC-OUT-DIFF-TEXT
010800         GO TO 090-SET-DIRECTION
010900     END-IF.
011000
011100     IF NA-COL-IS-NUMERIC (NA-COL-IDX)
011200         IF NA-CALC-QES-NUM IS NUMERIC
011300             AND NA-CALC-NIQ-NUM IS NUMERIC
011400             PERFORM 210-COMPARE-NUMERIC THRU 210-EXIT
011500         ELSE
011600             PERFORM 230-COMPARE-NOT-NUMERIC THRU 230-EXIT
011700         END-IF
011800     ELSE
011900         PERFORM 220-COMPARE-TEXT THRU 220-EXIT
012000     END-IF.
012100
012200 090-SET-DIRECTION.
012300     PERFORM 300-SET-DIRECTION THRU 300-EXIT.
012400     GOBACK.
012500
012600 100-APPLY-VALUE-MAP.
012700     IF NA-COL-HAS-VALMAP (NA-COL-IDX)
012800         IF NA-CALC-NIQ-TEXT = "PASS"
012900             MOVE "Y" TO NA-CALC-NIQ-TEXT
013000         ELSE
013100             IF NA-CALC-NIQ-TEXT = "FAIL"
013200                 MOVE "N" TO NA-CALC-NIQ-TEXT
013300             END-IF
013400         END-IF
013500     END-IF.
013600     MOVE NA-CALC-QES-TEXT TO NA-CALC-OUT-QES-TEXT.
013700     MOVE NA-CALC-NIQ-TEXT TO NA-CALC-OUT-NIQ-TEXT.
013800 100-EXIT.
013900     EXIT.
014000
014100 210-COMPARE-NUMERIC.
014200     COMPUTE NA-CALC-OUT-DIFF-NUM ROUNDED =
014300         NA-CALC-NIQ-NUM - NA-CALC-QES-NUM.
014400     IF NA-CALC-OUT-DIFF-NUM < ZERO
014500         COMPUTE WS-ABS-DIFF = ZERO - NA-CALC-OUT-DIFF-NUM
014600     ELSE
014700         MOVE NA-CALC-OUT-DIFF-NUM TO WS-ABS-DIFF
014800     END-IF.
014900     IF WS-ABS-DIFF <= NA-COL-TOLERANCE (NA-COL-IDX)
015000         MOVE NA-LBL-MATCH TO NA-CALC-OUT-MATCH
015100     ELSE
015200         MOVE NA-LBL-MISMATCH TO NA-CALC-OUT-MATCH
015300     END-IF.
015400 210-EXIT.
015500     EXIT.
015600
015700 220-COMPARE-TEXT.
015800     MOVE SPACES TO WS-QES-UPPER, WS-NIQ-UPPER.
015900     MOVE NA-CALC-OUT-QES-TEXT TO WS-QES-UPPER.
016000     MOVE NA-CALC-OUT-NIQ-TEXT TO WS-NIQ-UPPER.
016100     INSPECT WS-QES-UPPER CONVERTING
016200         "abcdefghijklmnopqrstuvwxyz" TO
016300         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
016400     INSPECT WS-NIQ-UPPER CONVERTING
016500         "abcdefghijklmnopqrstuvwxyz" TO
016600         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
016700     IF WS-QES-UPPER = WS-NIQ-UPPER
016800         MOVE NA-LBL-MATCH TO NA-CALC-OUT-MATCH
016900         MOVE SPACES TO NA-CALC-OUT-DIFF-TEXT
017000     ELSE
017100         MOVE NA-LBL-MISMATCH TO NA-CALC-OUT-MATCH
017200         STRING NA-CALC-OUT-QES-TEXT DELIMITED BY SPACE
017300                " -> "              DELIMITED BY SIZE
017400                NA-CALC-OUT-NIQ-TEXT DELIMITED BY SPACE
017500             INTO NA-CALC-OUT-DIFF-TEXT
017600     END-IF.
017700 220-EXIT.
017800     EXIT.
017900
018000*--------------------------------------------------------------*
018100*  230 - ONE OR BOTH SIDES OF A NUMERIC COLUMN CAME IN NOT
018200*  NUMERIC (BLANK OR GARBLED EXTRACT FIELD).  REQ Q2301 - DO NOT
018300*  LET 210'S COMPUTE TOUCH IT.  FALL BACK TO AN EXACT TEXT
018400*  COMPARE OF THE RAW LINKAGE BYTES AND FLAG THE DIFF "Q VS N"
018500*  SO THE REPORT SHOWS THE FALLBACK.
018600*--------------------------------------------------------------*
018700 230-COMPARE-NOT-NUMERIC.
018800     MOVE NA-CALC-QES-NUM TO WS-QES-NUM-TEXT.
018900     MOVE NA-CALC-NIQ-NUM TO WS-NIQ-NUM-TEXT.
019000     IF WS-QES-NUM-TEXT = WS-NIQ-NUM-TEXT
019100         MOVE NA-LBL-MATCH TO NA-CALC-OUT-MATCH
019200     ELSE
019300         MOVE NA-LBL-MISMATCH TO NA-CALC-OUT-MATCH
019400     END-IF.
019500     MOVE "q vs n" TO NA-CALC-OUT-DIFF-TEXT.
019600 230-EXIT.
019700     EXIT.
019800
019900 300-SET-DIRECTION.
020000     MOVE SPACES TO NA-CALC-OUT-DIR.
020100     IF NOT NA-COL-HAS-DIRECTION (NA-COL-IDX)
020200         GO TO 300-EXIT.
020300     IF NOT NA-COL-IS-NUMERIC (NA-COL-IDX)
020400         GO TO 300-EXIT.
020500     IF NA-CALC-QES-IS-NULL OR NA-CALC-NIQ-IS-NULL
020600         GO TO 300-EXIT.
020700     IF NOT NA-CALC-QES-NUM IS NUMERIC
020800         OR NOT NA-CALC-NIQ-NUM IS NUMERIC
020900         GO TO 300-EXIT.
021000     IF WS-ABS-DIFF <= NA-COL-TOLERANCE (NA-COL-IDX)
021100         MOVE NA-LBL-SAME TO NA-CALC-OUT-DIR
021200     ELSE
021300         IF NA-CALC-OUT-DIFF-NUM > ZERO
021400             MOVE NA-LBL-HIGHER TO NA-CALC-OUT-DIR
021500         ELSE
021600             MOVE NA-LBL-LOWER TO NA-CALC-OUT-DIR
021700         END-IF
021800     END-IF.
021900 300-EXIT.
022000     EXIT.
