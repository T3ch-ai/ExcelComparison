000100******************************************************************
000200* NACMPREC -  NETWORK ADEQUACY COMPARISON RESULT RECORD
000300*             ONE ROW PER DISTINCT STATE/COUNTY-SSA/SPECIALTY
000400*             JOIN KEY.  WRITTEN BY NACOMPR, READ BY NARPTLST.
000500*             LINE-SEQUENTIAL, 260 BYTES.
000600******************************************************************
000700 01  NA-COMPARE-REC.
000800     05  NACMP-ROW-SOURCE            PIC X(08).
000900         88  NACMP-ROW-BOTH          VALUE "Both".
001000         88  NACMP-ROW-QES-ONLY      VALUE "QES Only".
001100         88  NACMP-ROW-NIQ-ONLY      VALUE "NIQ Only".
001200         88  NACMP-ROW-SUMMARY       VALUE "Summary".
001300     05  NACMP-STATE                 PIC X(02).
001400     05  NACMP-COUNTY-SSA            PIC X(05).
001500     05  NACMP-SPECIALTY-CODE        PIC X(05).
001600*--------------------------------------------------------------*
001700*    MEMBERS
001800*--------------------------------------------------------------*
001900     05  NACMP-QES-MEMBERS           PIC 9(07).
002000     05  NACMP-NIQ-MEMBERS           PIC 9(07).
002100     05  NACMP-DIFF-MEMBERS          PIC S9(07).
002200     05  NACMP-MATCH-MEMBERS         PIC X(12).
002300*--------------------------------------------------------------*
002400*    ACCESS PCT  (DIRECTION-FLAGGED)
002500*--------------------------------------------------------------*
002600     05  NACMP-QES-ACCESS-PCT        PIC 9(03)V99.
002700     05  NACMP-NIQ-ACCESS-PCT        PIC 9(03)V99.
002800     05  NACMP-DIFF-ACCESS-PCT       PIC S9(03)V99.
002900     05  NACMP-MATCH-ACCESS-PCT      PIC X(12).
003000     05  NACMP-DIR-ACCESS-PCT        PIC X(12).
003100*--------------------------------------------------------------*
003200*    ACCESS MET  (VALUE-MAPPED ON THE NIQ SIDE)
003300*--------------------------------------------------------------*
003400     05  NACMP-QES-ACCESS-MET        PIC X(12).
003500     05  NACMP-NIQ-ACCESS-MET        PIC X(12).
003600     05  NACMP-DIFF-ACCESS-MET       PIC X(30).
003700     05  NACMP-MATCH-ACCESS-MET      PIC X(12).
003800*--------------------------------------------------------------*
003900*    PROVIDER COUNT  (DIRECTION-FLAGGED)
004000*--------------------------------------------------------------*
004100     05  NACMP-QES-PROVIDER-CNT      PIC 9(05).
004200     05  NACMP-NIQ-PROVIDER-CNT      PIC 9(05).
004300     05  NACMP-DIFF-PROVIDER-CNT     PIC S9(05).
004400     05  NACMP-MATCH-PROVIDER-CNT    PIC X(12).
004500     05  NACMP-DIR-PROVIDER-CNT      PIC X(12).
004600*--------------------------------------------------------------*
004700*    DISPLAY-ONLY, THEN OVERALL MATCH LAST
004800*--------------------------------------------------------------*
004900     05  NACMP-QES-COUNTY-NAME       PIC X(25).
005000     05  NACMP-NIQ-COUNTY            PIC X(25).
005100     05  NACMP-OVERALL-MATCH         PIC X(12).
005200     05  FILLER                      PIC X(01).
005300
005400*--------------------------------------------------------------*
005500* NA-SUMMARY-REC - TRAILING RECORD, ONE PER RUN, WRITTEN AFTER
005600* THE LAST DETAIL ROW.  SAME TRICK AS THE PATLIST TRAILER: A
005700* DIFFERENTLY-SHAPED RECORD REDEFINING THE SAME 01 SO ONE FD
005800* SERVES BOTH.  NARPTLST TESTS NACMP-ROW-SUMMARY TO TELL THEM
005900* APART WHEN IT READS THE FILE BACK.
006000*--------------------------------------------------------------*
006100 01  NA-SUMMARY-REC REDEFINES NA-COMPARE-REC.
006200     05  NASUM-ROW-SOURCE            PIC X(08).
006300     05  NASUM-STATE                 PIC X(02).
006400     05  NASUM-QESNA-LOADED          PIC 9(05).
006500     05  NASUM-NIQNA-LOADED          PIC 9(05).
006600     05  NASUM-QESPV-LOADED          PIC 9(05).
006700     05  NASUM-NIQPV-LOADED          PIC 9(05).
006800     05  NASUM-TOTAL-KEYS            PIC 9(05).
006900     05  NASUM-BOTH-KEYS             PIC 9(05).
007000     05  NASUM-MATCHED-KEYS          PIC 9(05).
007100     05  NASUM-MISMATCHED-KEYS       PIC 9(05).
007200     05  NASUM-QES-ONLY-KEYS         PIC 9(05).
007300     05  NASUM-NIQ-ONLY-KEYS         PIC 9(05).
007400     05  NASUM-MATCHED-PCT           PIC 9(03)V9.
007500     05  NASUM-ACCPCT-HIGHER         PIC 9(05).
007600     05  NASUM-ACCPCT-LOWER          PIC 9(05).
007700     05  NASUM-ACCPCT-SAME           PIC 9(05).
007800     05  NASUM-PROVCNT-HIGHER        PIC 9(05).
007900     05  NASUM-PROVCNT-LOWER         PIC 9(05).
008000     05  NASUM-PROVCNT-SAME          PIC 9(05).
008100     05  FILLER                      PIC X(166).
