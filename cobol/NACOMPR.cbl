000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  NACOMPR.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. STATE HEALTH DATA CENTER.
000500 DATE-WRITTEN. 03/11/91.
000600 DATE-COMPILED. 03/11/91.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM IS STEP 1 OF THE NETWORK ADEQUACY COMPARE
001300*          JOB.  IT LOADS THE QES AND NIQ NETWORK ADEQUACY
001400*          EXTRACTS FOR ONE STATE, MATCHES THEM ON STATE/COUNTY
001500*          SSA/SPECIALTY, COMPARES MEMBERSHIP, ACCESS PCT, ACCESS
001600*          MET AND PROVIDER COUNT MEASURE BY MEASURE, AND WRITES
001700*          ONE COMPARISON RECORD PER KEY PLUS A TRAILING SUMMARY
001800*          RECORD.  IT ALSO VALIDATES AND PASSES THROUGH THE TWO
001900*          PROVIDER DETAIL FILES FOR THE LISTING STEP, NARPTLST,
002000*          THAT RUNS AFTER THIS ONE.
002100*
002200******************************************************************
002300
002400         RUN PARAMETER CARD      -   DDS0001.NACMPR.PARMCARD
002500
002600         INPUT FILE   (NIQ NA)   -   DDS0001.NIQNA
002700
002800         INPUT FILE   (QES NA)   -   DDS0001.QESNA
002900
003000         INPUT FILE   (QES PROV) -   DDS0001.QESPROV
003100
003200         INPUT FILE   (NIQ PROV) -   DDS0001.NIQPROV
003300
003400         OUTPUT FILE (RESULTS)   -   DDS0001.NACMPR.RESULTS
003500
003600         OUTPUT FILE (QES PROV)  -   DDS0001.NACMPR.QESPVWRK
003700
003800         OUTPUT FILE (NIQ PROV)  -   DDS0001.NACMPR.NIQPVWRK
003900
004000         DUMP FILE               -   SYSOUT
004100
004200******************************************************************
004300* CHANGE-LOG
004400*    03/11/91 JS  REQ Q1147  - INITIAL VERSION.  MEMBERS AND
004500*                  ACCESS PCT ONLY, NO PROVIDER PASS-THROUGH.
004600*    08/02/92 JS  REQ Q1288  - ADDED PROVIDER COUNT MEASURE AND
004700*                  THE PROVIDER PASS-THROUGH FILES FOR NARPTLST.
004800*    11/18/98 KP  REQ Y2K-22 - RUN-STATE PARM CARD AND ALL DATE
004900*                  FIELDS REVIEWED, NO 2-DIGIT YEAR STORAGE IN
005000*                  THIS PROGRAM, SIGNED OFF FOR Y2K.
005100*    04/09/00 RH  REQ Q2166  - ADDED ACCESS MET MEASURE (VALUE
005200*                  MAP, NO DIRECTION INDICATOR).
005300*    06/05/01 DGT REQ Q2224  - LOADER NOW REJECTS PROVIDER ROWS
005400*                  WITH A BAD NPI/TIN/ZIP INSTEAD OF ABENDING.
005500******************************************************************
005600
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SOURCE-COMPUTER. IBM-390.
006000 OBJECT-COMPUTER. IBM-390.
006100 SPECIAL-NAMES.
006200     C01 IS NEXT-PAGE.
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500     SELECT SYSOUT
006600     ASSIGN TO UT-S-SYSOUT
006700       ORGANIZATION IS SEQUENTIAL.
006800
006900     SELECT PARMCARD
007000     ASSIGN TO UT-S-PARMCARD
007100       ACCESS MODE IS SEQUENTIAL
007200       FILE STATUS IS OFCODE.
007300
007400     SELECT QESNAFIL
007500     ASSIGN TO UT-S-QESNA
007600       ACCESS MODE IS SEQUENTIAL
007700       FILE STATUS IS OFCODE.
007800
007900     SELECT NIQNAFIL
008000     ASSIGN TO UT-S-NIQNA
008100       ACCESS MODE IS SEQUENTIAL
008200       FILE STATUS IS OFCODE.
008300
008400     SELECT QESPVFIL
008500     ASSIGN TO UT-S-QESPROV
008600       ACCESS MODE IS SEQUENTIAL
008700       FILE STATUS IS OFCODE.
008800
008900     SELECT NIQPVFIL
009000     ASSIGN TO UT-S-NIQPROV
009100       ACCESS MODE IS SEQUENTIAL
009200       FILE STATUS IS OFCODE.
009300
009400     SELECT NACMPFIL
009500     ASSIGN TO UT-S-NACMPR-RESULTS
009600       ACCESS MODE IS SEQUENTIAL
009700       FILE STATUS IS OFCODE.
009800
009900     SELECT QESPVWRK
010000     ASSIGN TO UT-S-QESPVWRK
010100       ACCESS MODE IS SEQUENTIAL
010200       FILE STATUS IS OFCODE.
010300
010400     SELECT NIQPVWRK
010500     ASSIGN TO UT-S-NIQPVWRK
010600       ACCESS MODE IS SEQUENTIAL
010700       FILE STATUS IS OFCODE.
010800
010900 DATA DIVISION.
011000 FILE SECTION.
011100 FD  SYSOUT
011200     RECORDING MODE IS F
011300     LABEL RECORDS ARE STANDARD
011400     RECORD CONTAINS 132 CHARACTERS
011500     BLOCK CONTAINS 0 RECORDS
011600     DATA RECORD IS SYSOUT-REC.
011700 01  SYSOUT-REC                 PIC X(132).
011800
011900****** ONE 80-BYTE CONTROL CARD, COLS 1-2 THE RUN STATE CODE
012000 FD  PARMCARD
012100     RECORDING MODE IS F
012200     LABEL RECORDS ARE STANDARD
012300     RECORD CONTAINS 80 CHARACTERS
012400     BLOCK CONTAINS 0 RECORDS
012500     DATA RECORD IS PARMCARD-REC.
012600 01  PARMCARD-REC               PIC X(80).
012700
012800****** QES NETWORK ADEQUACY EXTRACT, ONE ROW PER STATE/COUNTY/
012900****** SPECIALTY.  UNSORTED - THIS STEP SORTS ITS OWN COPY.
013000 FD  QESNAFIL
013100     RECORDING MODE IS F
013200     LABEL RECORDS ARE STANDARD
013300     RECORD CONTAINS 150 CHARACTERS
013400     BLOCK CONTAINS 0 RECORDS
013500     DATA RECORD IS QESNAFIL-REC.
013600 01  QESNAFIL-REC               PIC X(150).
013700
013800****** NIQ NETWORK ADEQUACY EXTRACT, SAME KEY CONTENT, ITS OWN
013900****** FIELD NAMES.  UNSORTED.
014000 FD  NIQNAFIL
014100     RECORDING MODE IS F
014200     LABEL RECORDS ARE STANDARD
014300     RECORD CONTAINS 156 CHARACTERS
014400     BLOCK CONTAINS 0 RECORDS
014500     DATA RECORD IS NIQNAFIL-REC.
014600 01  NIQNAFIL-REC               PIC X(156).
014700
014800 FD  QESPVFIL
014900     RECORDING MODE IS F
015000     LABEL RECORDS ARE STANDARD
015100     RECORD CONTAINS 140 CHARACTERS
015200     BLOCK CONTAINS 0 RECORDS
015300     DATA RECORD IS QESPVFIL-REC.
015400 01  QESPVFIL-REC               PIC X(140).
015500
015600 FD  NIQPVFIL
015700     RECORDING MODE IS F
015800     LABEL RECORDS ARE STANDARD
015900     RECORD CONTAINS 100 CHARACTERS
016000     BLOCK CONTAINS 0 RECORDS
016100     DATA RECORD IS NIQPVFIL-REC.
016200 01  NIQPVFIL-REC               PIC X(100).
016300
016400****** COMPARISON RESULTS, HAND-OFF TO NARPTLST.  DETAIL ROWS
016500****** THEN ONE NA-SUMMARY-REC TRAILER (SEE NACMPREC).
016600 FD  NACMPFIL
016700     RECORDING MODE IS F
016800     LABEL RECORDS ARE STANDARD
016900     RECORD CONTAINS 260 CHARACTERS
017000     BLOCK CONTAINS 0 RECORDS
017100     DATA RECORD IS NACMPFIL-REC.
017200 01  NACMPFIL-REC               PIC X(260).
017300
017400****** VALID, STATE-FILTERED PROVIDER ROWS, HAND-OFF TO NARPTLST
017500 FD  QESPVWRK
017600     RECORDING MODE IS F
017700     LABEL RECORDS ARE STANDARD
017800     RECORD CONTAINS 140 CHARACTERS
017900     BLOCK CONTAINS 0 RECORDS
018000     DATA RECORD IS QESPVWRK-REC.
018100 01  QESPVWRK-REC               PIC X(140).
018200
018300 FD  NIQPVWRK
018400     RECORDING MODE IS F
018500     LABEL RECORDS ARE STANDARD
018600     RECORD CONTAINS 100 CHARACTERS
018700     BLOCK CONTAINS 0 RECORDS
018800     DATA RECORD IS NIQPVWRK-REC.
018900 01  NIQPVWRK-REC               PIC X(100).
019000
019100 WORKING-STORAGE SECTION.
019200 01  FILE-STATUS-CODES.
019300     05  OFCODE                  PIC X(02).
019400         88  CODE-GOOD                VALUE "00".
019500
019600 COPY NAPARMS.
019700 COPY NAQESNA.
019800 COPY NANIQNA.
019900 COPY NAQESPV.
020000 COPY NANIQPV.
020100 COPY NACMPREC.
020200 COPY NAABEND.
020300
020400*--------------------------------------------------------------*
020500*  QES-NA / NIQ-NA IN-MEMORY TABLES - LOADED UNSORTED, THEN
020600*  KEPT IN ASCENDING JOIN-KEY ORDER BY INSERTING EACH NEW ROW
020700*  IN PLACE (SAME IDEA AS THE OLD LABTEST/EQUIPMENT TABLE LOADS,
020800*  JUST WITH THE ROW SLOTTED IN ORDER INSTEAD OF APPENDED).
020900*--------------------------------------------------------------*
021000 01  WS-QESNA-TABLE.
021100     05  QN-ROW-COUNT            PIC 9(04) COMP VALUE ZERO.
021200     05  QN-TBL OCCURS 2000 TIMES INDEXED BY QN-IDX, QN-IDX2.
021300         10  QN-JOIN-KEY             PIC X(24).
021400         10  QN-STATE                PIC X(02).
021500         10  QN-COUNTY-SSA           PIC X(05).
021600         10  QN-SPECIALTY-CODE       PIC X(05).
021700         10  QN-COUNTY-NAME          PIC X(25).
021800         10  QN-MEMBERSHIP-COUNT     PIC 9(07).
021900         10  QN-PCT-MEMBERS-ACCESS   PIC 9(03)V99.
022000         10  QN-ACCESS-MET-FLAG      PIC X(01).
022100         10  QN-SERVICING-PROV-CNT   PIC 9(05).
022200* ALTERNATE VIEW - KEY-ONLY SLICE USED WHEN TRACING A BAD SORT
022300     05  QN-TBL-KEYS REDEFINES QN-TBL OCCURS 2000 TIMES.
022400         10  QN-KEY-ONLY             PIC X(24).
022500         10  FILLER                  PIC X(55).
022600
022700 01  WS-NIQNA-TABLE.
022800     05  NN-ROW-COUNT            PIC 9(04) COMP VALUE ZERO.
022900     05  NN-TBL OCCURS 2000 TIMES INDEXED BY NN-IDX, NN-IDX2.
023000         10  NN-JOIN-KEY             PIC X(24).
023100         10  NN-STATE                PIC X(02).
023200         10  NN-COUNTY-SSA           PIC X(05).
023300         10  NN-SPECIALTY-CODE       PIC X(05).
023400         10  NN-COUNTY-NAME          PIC X(25).
023500         10  NN-COVERAGE-PCT         PIC 9(03)V99.
023600         10  NN-COVERAGE-STATUS      PIC X(12).
023700         10  NN-TOTAL-MEMBERS        PIC 9(07).
023800         10  NN-PROVIDER-COVERING    PIC 9(05).
023900* ALTERNATE VIEW - KEY-ONLY SLICE USED WHEN TRACING A BAD SORT
024000     05  NN-TBL-KEYS REDEFINES NN-TBL OCCURS 2000 TIMES.
024100         10  NN-KEY-ONLY             PIC X(24).
024200         10  FILLER                  PIC X(66).
024300
024400 01  WS-SORT-SWAP-AREAS.
024500     05  WS-QN-SWAP              PIC X(77).
024600     05  WS-NN-SWAP              PIC X(88).
024700     05  WS-QN-POS               PIC 9(04) COMP.
024800     05  WS-NN-POS               PIC 9(04) COMP.
024900
025000*--------------------------------------------------------------*
025100*  JOIN-KEY BUILDER SCRATCH AREA - SHARED BY BOTH LOADERS
025200*--------------------------------------------------------------*
025300 01  WS-JOIN-KEY-SCRATCH.
025400     05  WS-JK-STATE-IN          PIC X(30).
025500     05  WS-JK-STATE-OUT         PIC X(30).
025600     05  WS-JK-COUNTY-IN         PIC X(30).
025700     05  WS-JK-COUNTY-OUT        PIC X(30).
025800     05  WS-JK-SPEC-IN           PIC X(30).
025900     05  WS-JK-SPEC-OUT          PIC X(30).
026000     05  WS-JK-RESULT            PIC X(24).
026100* ALTERNATE VIEW - LETS US DISPLAY THE THREE KEY PIECES TOGETHER
026200* WHEN A BAD-KEY CONDITION IS BEING TRACED BY HAND
026300     05  WS-JOIN-KEY-SCRATCH-X REDEFINES WS-JOIN-KEY-SCRATCH.
026400         10  FILLER              PIC X(90).
026500         10  WS-JK-TRACE-RESULT  PIC X(24).
026600
026700 01  WS-CALC-PARMS.
026800     05  WS-CALC-COL-IDX         PIC 9(01) COMP.
026900     05  WS-CALC-QES-NULL-SW     PIC X(01).
027000         88  WS-CALC-QES-NULL        VALUE "Y".
027100     05  WS-CALC-NIQ-NULL-SW     PIC X(01).
027200         88  WS-CALC-NIQ-NULL        VALUE "Y".
027300     05  WS-CALC-QES-NUM         PIC S9(07)V9(06).
027400     05  WS-CALC-NIQ-NUM         PIC S9(07)V9(06).
027500     05  WS-CALC-QES-TEXT        PIC X(12).
027600     05  WS-CALC-NIQ-TEXT        PIC X(12).
027700     05  WS-CALC-OUT-QES-TEXT    PIC X(12).
027800     05  WS-CALC-OUT-NIQ-TEXT    PIC X(12).
027900     05  WS-CALC-OUT-DIFF-NUM    PIC S9(07)V9(06).
028000     05  WS-CALC-OUT-DIFF-TEXT   PIC X(30).
028100     05  WS-CALC-OUT-MATCH       PIC X(12).
028200     05  WS-CALC-OUT-DIR         PIC X(12).
028300
028400 01  WS-VALIDATE-FIELDS.
028500     05  WS-VALID-ROW-SW         PIC X(01) VALUE "Y".
028600         88  WS-ROW-IS-VALID         VALUE "Y".
028700
028800 01  COUNTERS-AND-TALLIES.
028900     05  NA-QESNA-ROWS-LOADED    PIC 9(05) COMP.
029000     05  NA-NIQNA-ROWS-LOADED    PIC 9(05) COMP.
029100     05  NA-QESPV-ROWS-LOADED    PIC 9(05) COMP.
029200     05  NA-QESPV-ROWS-REJECTED  PIC 9(05) COMP.
029300     05  NA-NIQPV-ROWS-LOADED    PIC 9(05) COMP.
029400     05  NA-NIQPV-ROWS-REJECTED  PIC 9(05) COMP.
029500     05  NA-TOTAL-KEYS           PIC 9(05) COMP.
029600     05  NA-BOTH-KEYS            PIC 9(05) COMP.
029700     05  NA-MATCHED-KEYS         PIC 9(05) COMP.
029800     05  NA-MISMATCHED-KEYS      PIC 9(05) COMP.
029900     05  NA-QES-ONLY-KEYS        PIC 9(05) COMP.
030000     05  NA-NIQ-ONLY-KEYS        PIC 9(05) COMP.
030100     05  NA-ACCPCT-HIGHER        PIC 9(05) COMP.
030200     05  NA-ACCPCT-LOWER         PIC 9(05) COMP.
030300     05  NA-ACCPCT-SAME          PIC 9(05) COMP.
030400     05  NA-PROVCNT-HIGHER       PIC 9(05) COMP.
030500     05  NA-PROVCNT-LOWER        PIC 9(05) COMP.
030600     05  NA-PROVCNT-SAME         PIC 9(05) COMP.
030700     05  NA-MATCHED-PCT          PIC 9(03)V9 COMP-3.
030800
030900 01  FLAGS-AND-SWITCHES.
031000     05  MORE-QESNA-SW           PIC X(01) VALUE "Y".
031100         88  NO-MORE-QESNA           VALUE "N".
031200     05  MORE-NIQNA-SW           PIC X(01) VALUE "Y".
031300         88  NO-MORE-NIQNA            VALUE "N".
031400     05  MORE-QESPV-SW           PIC X(01) VALUE "Y".
031500         88  NO-MORE-QESPV            VALUE "N".
031600     05  MORE-NIQPV-SW           PIC X(01) VALUE "Y".
031700         88  NO-MORE-NIQPV            VALUE "N".
031800
031900 PROCEDURE DIVISION.
032000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
032100     PERFORM 100-LOAD-NIQ-NA THRU 100-EXIT
032200         UNTIL NO-MORE-NIQNA.
032300     PERFORM 150-LOAD-QES-NA THRU 150-EXIT
032400         UNTIL NO-MORE-QESNA.
032500     PERFORM 200-LOAD-QES-PROV THRU 200-EXIT
032600         UNTIL NO-MORE-QESPV.
032700     PERFORM 250-LOAD-NIQ-PROV THRU 250-EXIT
032800         UNTIL NO-MORE-NIQPV.
032900     PERFORM 500-MERGE-TABLES THRU 500-EXIT.
033000     PERFORM 900-BUILD-SUMMARY THRU 900-EXIT.
033100     PERFORM 999-CLEANUP THRU 999-EXIT.
033200     MOVE +0 TO RETURN-CODE.
033300     GOBACK.
033400
033500 000-HOUSEKEEPING.
033600     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
033700     DISPLAY "******** BEGIN JOB NACOMPR ********".
033800     INITIALIZE COUNTERS-AND-TALLIES, WS-QESNA-TABLE,
033900         WS-NIQNA-TABLE.
034000     PERFORM 800-OPEN-FILES THRU 800-EXIT.
034100     PERFORM 010-READ-RUN-PARMS THRU 010-EXIT.
034200 000-EXIT.
034300     EXIT.
034400
034500 010-READ-RUN-PARMS.
034600     MOVE "010-READ-RUN-PARMS" TO PARA-NAME.
034700     MOVE SPACES TO PARMCARD-REC.
034800     READ PARMCARD
034900         AT END
035000         MOVE "** MISSING RUN PARAMETER CARD" TO
035100             NA-ABEND-REASON
035200         GO TO 1000-ABEND-RTN
035300     END-READ.
035400     IF PARMCARD-REC (1:2) = SPACES
035500         MOVE "** RUN STATE ON PARM CARD IS BLANK" TO
035600             NA-ABEND-REASON
035700         GO TO 1000-ABEND-RTN
035800     END-IF.
035900     MOVE PARMCARD-REC (1:2) TO NA-RUN-STATE.
036000     CLOSE PARMCARD.
036100     DISPLAY "RUN STATE IS " NA-RUN-STATE.
036200 010-EXIT.
036300     EXIT.
036400
036500*--------------------------------------------------------------*
036600*  100 / 150 - LOAD THE TWO NETWORK ADEQUACY EXTRACTS
036700*--------------------------------------------------------------*
036800 100-LOAD-NIQ-NA.
036900     MOVE "100-LOAD-NIQ-NA" TO PARA-NAME.
037000     READ NIQNAFIL INTO NIQ-NA-REC
037100         AT END
037200         MOVE "N" TO MORE-NIQNA-SW
037300         GO TO 100-EXIT
037400     END-READ.
037500     IF NIQNA-STATE NOT = NA-RUN-STATE
037600         GO TO 100-EXIT
037700     END-IF.
037800     ADD 1 TO NA-NIQNA-ROWS-LOADED.
037900     ADD 1 TO NN-ROW-COUNT.
038000     MOVE NIQNA-STATE          TO NN-STATE (NN-ROW-COUNT).
038100     MOVE NIQNA-COUNTY-SSA-CODE
038200                               TO NN-COUNTY-SSA (NN-ROW-COUNT).
038300     MOVE NIQNA-SPECIALTY-CODE
038400                           TO NN-SPECIALTY-CODE (NN-ROW-COUNT).
038500     MOVE NIQNA-COUNTY         TO NN-COUNTY-NAME (NN-ROW-COUNT).
038600     MOVE NIQNA-COVERAGE-PCT   TO NN-COVERAGE-PCT (NN-ROW-COUNT).
038700     MOVE NIQNA-COVERAGE-STATUS
038800                           TO NN-COVERAGE-STATUS (NN-ROW-COUNT).
038900     MOVE NIQNA-TOTAL-MEMBERS
039000                            TO NN-TOTAL-MEMBERS (NN-ROW-COUNT).
039100     MOVE NIQNA-PROVIDER-COVERING
039200                         TO NN-PROVIDER-COVERING (NN-ROW-COUNT).
039300     MOVE NIQNA-STATE          TO WS-JK-STATE-IN.
039400     MOVE NIQNA-COUNTY-SSA-CODE TO WS-JK-COUNTY-IN.
039500     MOVE NIQNA-SPECIALTY-CODE TO WS-JK-SPEC-IN.
039600     PERFORM 400-BUILD-JOIN-KEY THRU 400-EXIT.
039700     MOVE WS-JK-RESULT TO NN-JOIN-KEY (NN-ROW-COUNT).
039800     PERFORM 105-INSERT-NIQNA-ROW THRU 105-EXIT.
039900 100-EXIT.
040000     EXIT.
040100
040200 105-INSERT-NIQNA-ROW.
040300     MOVE NN-ROW-COUNT TO WS-NN-POS.
040400     PERFORM 106-SIFT-NIQNA-ROW THRU 106-EXIT
040500         UNTIL WS-NN-POS NOT > 1
040600            OR NN-JOIN-KEY (WS-NN-POS - 1)
040700               NOT > NN-JOIN-KEY (WS-NN-POS).
040800 105-EXIT.
040900     EXIT.
041000
041100 106-SIFT-NIQNA-ROW.
041200     MOVE NN-TBL (WS-NN-POS)     TO WS-NN-SWAP.
041300     MOVE NN-TBL (WS-NN-POS - 1) TO NN-TBL (WS-NN-POS).
041400     MOVE WS-NN-SWAP              TO NN-TBL (WS-NN-POS - 1).
041500     SUBTRACT 1 FROM WS-NN-POS.
041600 106-EXIT.
041700     EXIT.
041800
041900 150-LOAD-QES-NA.
042000     MOVE "150-LOAD-QES-NA" TO PARA-NAME.
042100     READ QESNAFIL INTO QES-NA-REC
042200         AT END
042300         MOVE "N" TO MORE-QESNA-SW
042400         GO TO 150-EXIT
042500     END-READ.
042600     IF QESNA-STATE NOT = NA-RUN-STATE
042700         GO TO 150-EXIT
042800     END-IF.
042900     ADD 1 TO NA-QESNA-ROWS-LOADED.
043000     ADD 1 TO QN-ROW-COUNT.
043100     MOVE QESNA-STATE          TO QN-STATE (QN-ROW-COUNT).
043200     MOVE QESNA-COUNTY-SSA-CODE
043300                               TO QN-COUNTY-SSA (QN-ROW-COUNT).
043400     MOVE QESNA-SPECIALTY-CODE
043500                           TO QN-SPECIALTY-CODE (QN-ROW-COUNT).
043600     MOVE QESNA-COUNTY-NAME   TO QN-COUNTY-NAME (QN-ROW-COUNT).
043700     MOVE QESNA-MEMBERSHIP-COUNT
043800                        TO QN-MEMBERSHIP-COUNT (QN-ROW-COUNT).
043900     MOVE QESNA-PCT-MEMBERS-ACCESS
044000                     TO QN-PCT-MEMBERS-ACCESS (QN-ROW-COUNT).
044100     MOVE QESNA-ACCESS-MET-FLAG
044200                        TO QN-ACCESS-MET-FLAG (QN-ROW-COUNT).
044300     MOVE QESNA-SERVICING-PROV-CNT
044400                      TO QN-SERVICING-PROV-CNT (QN-ROW-COUNT).
044500     MOVE QESNA-STATE          TO WS-JK-STATE-IN.
044600     MOVE QESNA-COUNTY-SSA-CODE TO WS-JK-COUNTY-IN.
044700     MOVE QESNA-SPECIALTY-CODE TO WS-JK-SPEC-IN.
044800     PERFORM 400-BUILD-JOIN-KEY THRU 400-EXIT.
044900     MOVE WS-JK-RESULT TO QN-JOIN-KEY (QN-ROW-COUNT).
045000     PERFORM 155-INSERT-QESNA-ROW THRU 155-EXIT.
045100 150-EXIT.
045200     EXIT.
045300
045400 155-INSERT-QESNA-ROW.
045500     MOVE QN-ROW-COUNT TO WS-QN-POS.
045600     PERFORM 156-SIFT-QESNA-ROW THRU 156-EXIT
045700         UNTIL WS-QN-POS NOT > 1
045800            OR QN-JOIN-KEY (WS-QN-POS - 1)
045900               NOT > QN-JOIN-KEY (WS-QN-POS).
046000 155-EXIT.
046100     EXIT.
046200
046300 156-SIFT-QESNA-ROW.
046400     MOVE QN-TBL (WS-QN-POS)     TO WS-QN-SWAP.
046500     MOVE QN-TBL (WS-QN-POS - 1) TO QN-TBL (WS-QN-POS).
046600     MOVE WS-QN-SWAP              TO QN-TBL (WS-QN-POS - 1).
046700     SUBTRACT 1 FROM WS-QN-POS.
046800 156-EXIT.
046900     EXIT.
047000
047100*--------------------------------------------------------------*
047200*  200 / 250 - VALIDATE AND PASS THROUGH THE PROVIDER FILES
047300*--------------------------------------------------------------*
047400 200-LOAD-QES-PROV.
047500     MOVE "200-LOAD-QES-PROV" TO PARA-NAME.
047600     READ QESPVFIL INTO QES-PROV-REC
047700         AT END
047800         MOVE "N" TO MORE-QESPV-SW
047900         GO TO 200-EXIT
048000     END-READ.
048100     IF QESPV-SERVICING-STATE NOT = NA-RUN-STATE
048200         GO TO 200-EXIT
048300     END-IF.
048400     SET WS-ROW-IS-VALID TO TRUE.
048500     IF QESPV-NPI NOT NUMERIC
048600         SET WS-ROW-IS-VALID TO FALSE
048700     END-IF.
048800     IF QESPV-TAX-ID NOT NUMERIC
048900         SET WS-ROW-IS-VALID TO FALSE
049000     END-IF.
049100     IF QESPV-ZIP NOT NUMERIC
049200         SET WS-ROW-IS-VALID TO FALSE
049300     END-IF.
049400     IF NOT WS-ROW-IS-VALID
049500         ADD 1 TO NA-QESPV-ROWS-REJECTED
049600         GO TO 200-EXIT
049700     END-IF.
049800     ADD 1 TO NA-QESPV-ROWS-LOADED.
049900     WRITE QESPVWRK-REC FROM QES-PROV-REC.
050000 200-EXIT.
050100     EXIT.
050200
050300 250-LOAD-NIQ-PROV.
050400     MOVE "250-LOAD-NIQ-PROV" TO PARA-NAME.
050500     READ NIQPVFIL INTO NIQ-PROV-REC
050600         AT END
050700         MOVE "N" TO MORE-NIQPV-SW
050800         GO TO 250-EXIT
050900     END-READ.
051000     IF NIQPV-SERVICING-STATE NOT = NA-RUN-STATE
051100         GO TO 250-EXIT
051200     END-IF.
051300     IF NIQPV-PROVIDER-NPI NUMERIC
051400         ADD 1 TO NA-NIQPV-ROWS-LOADED
051500         WRITE NIQPVWRK-REC FROM NIQ-PROV-REC
051600     ELSE
051700         ADD 1 TO NA-NIQPV-ROWS-REJECTED
051800     END-IF.
051900 250-EXIT.
052000     EXIT.
052100
052200*--------------------------------------------------------------*
052300*  400 - KEY NORMALIZATION, SHARED BY BOTH LOADERS (BUSINESS
052400*  RULE: KEY NORMALIZATION).  CALLS NAKEYNRM ONCE PER COMPONENT,
052500*  THEN JOINS THE THREE NORMALIZED PIECES WITH "|".
052600*--------------------------------------------------------------*
052700 400-BUILD-JOIN-KEY.
052800     MOVE SPACES TO WS-JK-STATE-OUT, WS-JK-COUNTY-OUT,
052900         WS-JK-SPEC-OUT, WS-JK-RESULT.
053000     CALL 'NAKEYNRM' USING WS-JK-STATE-IN, WS-JK-STATE-OUT.
053100     CALL 'NAKEYNRM' USING WS-JK-COUNTY-IN, WS-JK-COUNTY-OUT.
053200     CALL 'NAKEYNRM' USING WS-JK-SPEC-IN, WS-JK-SPEC-OUT.
053300     STRING WS-JK-STATE-OUT  DELIMITED BY SPACE
053400            "|"              DELIMITED BY SIZE
053500            WS-JK-COUNTY-OUT DELIMITED BY SPACE
053600            "|"              DELIMITED BY SIZE
053700            WS-JK-SPEC-OUT   DELIMITED BY SPACE
053800         INTO WS-JK-RESULT.
053900 400-EXIT.
054000     EXIT.
054100
054200*--------------------------------------------------------------*
054300*  500 - MATCH-MERGE THE TWO SORTED TABLES.  SAME SHAPE AS THE
054400*  OLD DAILY-CHARGES-VS-TREATMENT-SORT COMPARE: LOWER KEY SIDE
054500*  IS UNMATCHED AND ADVANCES ALONE, EQUAL KEYS COMPARE, THE
054600*  OTHER SIDE ADVANCES ALONE WHEN IT RUNS OUT FIRST.
054700*--------------------------------------------------------------*
054800 500-MERGE-TABLES.
054900     MOVE "500-MERGE-TABLES" TO PARA-NAME.
055000     SET QN-IDX TO 1.
055100     SET NN-IDX TO 1.
055200     PERFORM 510-MERGE-STEP THRU 510-EXIT
055300         UNTIL QN-IDX > QN-ROW-COUNT AND NN-IDX > NN-ROW-COUNT.
055400 500-EXIT.
055500     EXIT.
055600
055700 510-MERGE-STEP.
055800     IF QN-IDX > QN-ROW-COUNT
055900         PERFORM 700-EMIT-NIQ-ONLY THRU 700-EXIT
056000         SET NN-IDX UP BY 1
056100         GO TO 510-EXIT
056200     END-IF.
056300     IF NN-IDX > NN-ROW-COUNT
056400         PERFORM 650-EMIT-QES-ONLY THRU 650-EXIT
056500         SET QN-IDX UP BY 1
056600         GO TO 510-EXIT
056700     END-IF.
056800     IF QN-JOIN-KEY (QN-IDX) = NN-JOIN-KEY (NN-IDX)
056900         PERFORM 600-COMPARE-BOTH THRU 600-EXIT
057000         SET QN-IDX UP BY 1
057100         SET NN-IDX UP BY 1
057200     ELSE
057300         IF QN-JOIN-KEY (QN-IDX) < NN-JOIN-KEY (NN-IDX)
057400             PERFORM 650-EMIT-QES-ONLY THRU 650-EXIT
057500             SET QN-IDX UP BY 1
057600         ELSE
057700             PERFORM 700-EMIT-NIQ-ONLY THRU 700-EXIT
057800             SET NN-IDX UP BY 1
057900         END-IF
058000     END-IF.
058100 510-EXIT.
058200     EXIT.
058300
058400*--------------------------------------------------------------*
058500*  600 - A "BOTH" KEY.  CALL NACALC ONCE PER CONFIGURED COLUMN.
058600*--------------------------------------------------------------*
058700 600-COMPARE-BOTH.
058800     MOVE "600-COMPARE-BOTH" TO PARA-NAME.
058900     ADD 1 TO NA-TOTAL-KEYS, NA-BOTH-KEYS.
059000     SET NACMP-ROW-BOTH TO TRUE.
059100     MOVE QN-STATE (QN-IDX)           TO NACMP-STATE.
059200     MOVE QN-COUNTY-SSA (QN-IDX)      TO NACMP-COUNTY-SSA.
059300     MOVE QN-SPECIALTY-CODE (QN-IDX)  TO NACMP-SPECIALTY-CODE.
059400     MOVE QN-COUNTY-NAME (QN-IDX)     TO NACMP-QES-COUNTY-NAME.
059500     MOVE NN-COUNTY-NAME (NN-IDX)     TO NACMP-NIQ-COUNTY.
059600
059700     PERFORM 610-COMPARE-MEMBERS THRU 610-EXIT.
059800     PERFORM 612-COMPARE-ACCESS-PCT THRU 612-EXIT.
059900     PERFORM 614-COMPARE-ACCESS-MET THRU 614-EXIT.
060000     PERFORM 616-COMPARE-PROVIDER-CNT THRU 616-EXIT.
060100     PERFORM 620-SET-OVERALL-MATCH THRU 620-EXIT.
060200     PERFORM 800-WRITE-RESULT THRU 800-EXIT.
060300 600-EXIT.
060400     EXIT.
060500
060600 610-COMPARE-MEMBERS.
060700     MOVE NA-COL-MEMBERS TO WS-CALC-COL-IDX.
060800     MOVE "N" TO WS-CALC-QES-NULL-SW, WS-CALC-NIQ-NULL-SW.
060900     MOVE QN-MEMBERSHIP-COUNT (QN-IDX) TO WS-CALC-QES-NUM.
061000     MOVE NN-TOTAL-MEMBERS (NN-IDX)    TO WS-CALC-NIQ-NUM.
061100     PERFORM 690-CALL-NACALC THRU 690-EXIT.
061200     MOVE QN-MEMBERSHIP-COUNT (QN-IDX) TO NACMP-QES-MEMBERS.
061300     MOVE NN-TOTAL-MEMBERS (NN-IDX)    TO NACMP-NIQ-MEMBERS.
061400     MOVE WS-CALC-OUT-DIFF-NUM         TO NACMP-DIFF-MEMBERS.
061500     MOVE WS-CALC-OUT-MATCH            TO NACMP-MATCH-MEMBERS.
061600 610-EXIT.
061700     EXIT.
061800
061900 612-COMPARE-ACCESS-PCT.
062000     MOVE NA-COL-ACCESS-PCT TO WS-CALC-COL-IDX.
062100     MOVE "N" TO WS-CALC-QES-NULL-SW, WS-CALC-NIQ-NULL-SW.
062200     MOVE QN-PCT-MEMBERS-ACCESS (QN-IDX) TO WS-CALC-QES-NUM.
062300     MOVE NN-COVERAGE-PCT (NN-IDX)       TO WS-CALC-NIQ-NUM.
062400     PERFORM 690-CALL-NACALC THRU 690-EXIT.
062500     MOVE QN-PCT-MEMBERS-ACCESS (QN-IDX)
062600         TO NACMP-QES-ACCESS-PCT.
062700     MOVE NN-COVERAGE-PCT (NN-IDX) TO NACMP-NIQ-ACCESS-PCT.
062800     COMPUTE NACMP-DIFF-ACCESS-PCT ROUNDED = WS-CALC-OUT-DIFF-NUM.
062900     MOVE WS-CALC-OUT-MATCH     TO NACMP-MATCH-ACCESS-PCT.
063000     MOVE WS-CALC-OUT-DIR       TO NACMP-DIR-ACCESS-PCT.
063100     IF NACMP-DIR-ACCESS-PCT = NA-LBL-HIGHER
063200         ADD 1 TO NA-ACCPCT-HIGHER
063300     ELSE
063400         IF NACMP-DIR-ACCESS-PCT = NA-LBL-LOWER
063500             ADD 1 TO NA-ACCPCT-LOWER
063600         ELSE
063700             IF NACMP-DIR-ACCESS-PCT = NA-LBL-SAME
063800                 ADD 1 TO NA-ACCPCT-SAME
063900             END-IF
064000         END-IF
064100     END-IF.
064200 612-EXIT.
064300     EXIT.
064400
064500 614-COMPARE-ACCESS-MET.
064600     MOVE NA-COL-ACCESS-MET TO WS-CALC-COL-IDX.
064700     MOVE "N" TO WS-CALC-QES-NULL-SW, WS-CALC-NIQ-NULL-SW.
064800     MOVE SPACES TO WS-CALC-QES-TEXT, WS-CALC-NIQ-TEXT.
064900     MOVE QN-ACCESS-MET-FLAG (QN-IDX) TO WS-CALC-QES-TEXT.
065000     MOVE NN-COVERAGE-STATUS (NN-IDX) TO WS-CALC-NIQ-TEXT.
065100     PERFORM 690-CALL-NACALC THRU 690-EXIT.
065200     MOVE WS-CALC-OUT-QES-TEXT  TO NACMP-QES-ACCESS-MET.
065300     MOVE WS-CALC-OUT-NIQ-TEXT  TO NACMP-NIQ-ACCESS-MET.
065400     MOVE WS-CALC-OUT-DIFF-TEXT TO NACMP-DIFF-ACCESS-MET.
065500     MOVE WS-CALC-OUT-MATCH     TO NACMP-MATCH-ACCESS-MET.
065600 614-EXIT.
065700     EXIT.
065800
065900 616-COMPARE-PROVIDER-CNT.
066000     MOVE NA-COL-PROVIDER-COUNT TO WS-CALC-COL-IDX.
066100     MOVE "N" TO WS-CALC-QES-NULL-SW, WS-CALC-NIQ-NULL-SW.
066200     MOVE QN-SERVICING-PROV-CNT (QN-IDX)  TO WS-CALC-QES-NUM.
066300     MOVE NN-PROVIDER-COVERING (NN-IDX)   TO WS-CALC-NIQ-NUM.
066400     PERFORM 690-CALL-NACALC THRU 690-EXIT.
066500     MOVE QN-SERVICING-PROV-CNT (QN-IDX)
066600         TO NACMP-QES-PROVIDER-CNT.
066700     MOVE NN-PROVIDER-COVERING (NN-IDX)
066800         TO NACMP-NIQ-PROVIDER-CNT.
066900     MOVE WS-CALC-OUT-DIFF-NUM  TO NACMP-DIFF-PROVIDER-CNT.
067000     MOVE WS-CALC-OUT-MATCH     TO NACMP-MATCH-PROVIDER-CNT.
067100     MOVE WS-CALC-OUT-DIR       TO NACMP-DIR-PROVIDER-CNT.
067200     IF NACMP-DIR-PROVIDER-CNT = NA-LBL-HIGHER
067300         ADD 1 TO NA-PROVCNT-HIGHER
067400     ELSE
067500         IF NACMP-DIR-PROVIDER-CNT = NA-LBL-LOWER
067600             ADD 1 TO NA-PROVCNT-LOWER
067700         ELSE
067800             IF NACMP-DIR-PROVIDER-CNT = NA-LBL-SAME
067900                 ADD 1 TO NA-PROVCNT-SAME
068000             END-IF
068100         END-IF
068200     END-IF.
068300 616-EXIT.
068400     EXIT.
068500
068600 620-SET-OVERALL-MATCH.
068700     IF NACMP-MATCH-MEMBERS = NA-LBL-MATCH
068800        AND NACMP-MATCH-ACCESS-PCT = NA-LBL-MATCH
068900        AND NACMP-MATCH-ACCESS-MET = NA-LBL-MATCH
069000        AND NACMP-MATCH-PROVIDER-CNT = NA-LBL-MATCH
069100         MOVE NA-LBL-OVRL-MATCH TO NACMP-OVERALL-MATCH
069200         ADD 1 TO NA-MATCHED-KEYS
069300     ELSE
069400         MOVE NA-LBL-OVRL-MISMATCH TO NACMP-OVERALL-MATCH
069500         ADD 1 TO NA-MISMATCHED-KEYS
069600     END-IF.
069700 620-EXIT.
069800     EXIT.
069900
070000 690-CALL-NACALC.
070100     CALL 'NACALC' USING WS-CALC-PARMS.
070200 690-EXIT.
070300     EXIT.
070400
070500*--------------------------------------------------------------*
070600*  650 / 700 - ONE-SIDED KEYS.  NO COMPARE IS DONE - MATCH IS
070700*  FORCED TO WARNING AND DIFF TO THE N/A LABEL PER THE BATCH
070800*  FLOW RULES FOR QES-ONLY / NIQ-ONLY KEYS.
070900*--------------------------------------------------------------*
071000 650-EMIT-QES-ONLY.
071100     MOVE "650-EMIT-QES-ONLY" TO PARA-NAME.
071200     ADD 1 TO NA-TOTAL-KEYS, NA-QES-ONLY-KEYS.
071300     INITIALIZE NA-COMPARE-REC.
071400     SET NACMP-ROW-QES-ONLY TO TRUE.
071500     MOVE QN-STATE (QN-IDX)           TO NACMP-STATE.
071600     MOVE QN-COUNTY-SSA (QN-IDX)      TO NACMP-COUNTY-SSA.
071700     MOVE QN-SPECIALTY-CODE (QN-IDX)  TO NACMP-SPECIALTY-CODE.
071800     MOVE QN-COUNTY-NAME (QN-IDX)     TO NACMP-QES-COUNTY-NAME.
071900     MOVE QN-MEMBERSHIP-COUNT (QN-IDX) TO NACMP-QES-MEMBERS.
072000     MOVE QN-PCT-MEMBERS-ACCESS (QN-IDX)
072100         TO NACMP-QES-ACCESS-PCT.
072200     MOVE QN-ACCESS-MET-FLAG (QN-IDX) TO NACMP-QES-ACCESS-MET.
072300     MOVE QN-SERVICING-PROV-CNT (QN-IDX)
072400         TO NACMP-QES-PROVIDER-CNT.
072500     MOVE NA-LBL-WARNING      TO NACMP-MATCH-MEMBERS,
072600         NACMP-MATCH-ACCESS-PCT, NACMP-MATCH-ACCESS-MET,
072700         NACMP-MATCH-PROVIDER-CNT.
072800     MOVE NA-LBL-NA-QES-ONLY  TO NACMP-DIFF-ACCESS-MET.
072900     MOVE SPACES TO NACMP-DIR-ACCESS-PCT,
073000         NACMP-DIR-PROVIDER-CNT.
073100     MOVE NA-LBL-OVRL-QES-ONLY TO NACMP-OVERALL-MATCH.
073200     PERFORM 800-WRITE-RESULT THRU 800-EXIT.
073300 650-EXIT.
073400     EXIT.
073500
073600 700-EMIT-NIQ-ONLY.
073700     MOVE "700-EMIT-NIQ-ONLY" TO PARA-NAME.
073800     ADD 1 TO NA-TOTAL-KEYS, NA-NIQ-ONLY-KEYS.
073900     INITIALIZE NA-COMPARE-REC.
074000     SET NACMP-ROW-NIQ-ONLY TO TRUE.
074100     MOVE NN-STATE (NN-IDX)           TO NACMP-STATE.
074200     MOVE NN-COUNTY-SSA (NN-IDX)      TO NACMP-COUNTY-SSA.
074300     MOVE NN-SPECIALTY-CODE (NN-IDX)  TO NACMP-SPECIALTY-CODE.
074400     MOVE NN-COUNTY-NAME (NN-IDX)     TO NACMP-NIQ-COUNTY.
074500     MOVE NN-TOTAL-MEMBERS (NN-IDX)   TO NACMP-NIQ-MEMBERS.
074600     MOVE NN-COVERAGE-PCT (NN-IDX)    TO NACMP-NIQ-ACCESS-PCT.
074700     MOVE NN-COVERAGE-STATUS (NN-IDX) TO NACMP-NIQ-ACCESS-MET.
074800     MOVE NN-PROVIDER-COVERING (NN-IDX)
074900         TO NACMP-NIQ-PROVIDER-CNT.
075000     MOVE NA-LBL-WARNING      TO NACMP-MATCH-MEMBERS,
075100         NACMP-MATCH-ACCESS-PCT, NACMP-MATCH-ACCESS-MET,
075200         NACMP-MATCH-PROVIDER-CNT.
075300     MOVE NA-LBL-NA-NIQ-ONLY  TO NACMP-DIFF-ACCESS-MET.
075400     MOVE SPACES TO NACMP-DIR-ACCESS-PCT,
075500         NACMP-DIR-PROVIDER-CNT.
075600     MOVE NA-LBL-OVRL-NIQ-ONLY TO NACMP-OVERALL-MATCH.
075700     PERFORM 800-WRITE-RESULT THRU 800-EXIT.
075800 700-EXIT.
075900     EXIT.
076000
076100 800-WRITE-RESULT.
076200     WRITE NACMPFIL-REC FROM NA-COMPARE-REC.
076300 800-EXIT.
076400     EXIT.
076500
076600*--------------------------------------------------------------*
076700*  900 - ROLL UP THE RUN SUMMARY AND APPEND THE TRAILER RECORD
076800*--------------------------------------------------------------*
076900 900-BUILD-SUMMARY.
077000     MOVE "900-BUILD-SUMMARY" TO PARA-NAME.
077100     IF NA-BOTH-KEYS = ZERO
077200         MOVE ZERO TO NA-MATCHED-PCT
077300     ELSE
077400         COMPUTE NA-MATCHED-PCT ROUNDED =
077500             (NA-MATCHED-KEYS / NA-BOTH-KEYS) * 100
077600     END-IF.
077700     INITIALIZE NA-SUMMARY-REC.
077800     SET NACMP-ROW-SUMMARY TO TRUE.
077900     MOVE NA-RUN-STATE            TO NASUM-STATE.
078000     MOVE NA-QESNA-ROWS-LOADED    TO NASUM-QESNA-LOADED.
078100     MOVE NA-NIQNA-ROWS-LOADED    TO NASUM-NIQNA-LOADED.
078200     MOVE NA-QESPV-ROWS-LOADED    TO NASUM-QESPV-LOADED.
078300     MOVE NA-NIQPV-ROWS-LOADED    TO NASUM-NIQPV-LOADED.
078400     MOVE NA-TOTAL-KEYS           TO NASUM-TOTAL-KEYS.
078500     MOVE NA-BOTH-KEYS            TO NASUM-BOTH-KEYS.
078600     MOVE NA-MATCHED-KEYS         TO NASUM-MATCHED-KEYS.
078700     MOVE NA-MISMATCHED-KEYS      TO NASUM-MISMATCHED-KEYS.
078800     MOVE NA-QES-ONLY-KEYS        TO NASUM-QES-ONLY-KEYS.
078900     MOVE NA-NIQ-ONLY-KEYS        TO NASUM-NIQ-ONLY-KEYS.
079000     MOVE NA-MATCHED-PCT          TO NASUM-MATCHED-PCT.
079100     MOVE NA-ACCPCT-HIGHER        TO NASUM-ACCPCT-HIGHER.
079200     MOVE NA-ACCPCT-LOWER         TO NASUM-ACCPCT-LOWER.
079300     MOVE NA-ACCPCT-SAME          TO NASUM-ACCPCT-SAME.
079400     MOVE NA-PROVCNT-HIGHER       TO NASUM-PROVCNT-HIGHER.
079500     MOVE NA-PROVCNT-LOWER        TO NASUM-PROVCNT-LOWER.
079600     MOVE NA-PROVCNT-SAME         TO NASUM-PROVCNT-SAME.
079700     WRITE NACMPFIL-REC FROM NA-SUMMARY-REC.
079800 900-EXIT.
079900     EXIT.
080000
080100 800-OPEN-FILES.
080200     MOVE "800-OPEN-FILES" TO PARA-NAME.
080300     OPEN INPUT PARMCARD, QESNAFIL, NIQNAFIL, QESPVFIL, NIQPVFIL.
080400     OPEN OUTPUT NACMPFIL, QESPVWRK, NIQPVWRK, SYSOUT.
080500 800-EXIT.
080600     EXIT.
080700
080800 850-CLOSE-FILES.
080900     MOVE "850-CLOSE-FILES" TO PARA-NAME.
081000     CLOSE QESNAFIL, NIQNAFIL, QESPVFIL, NIQPVFIL,
081100           NACMPFIL, QESPVWRK, NIQPVWRK, SYSOUT.
081200 850-EXIT.
081300     EXIT.
081400
081500 999-CLEANUP.
081600     MOVE "999-CLEANUP" TO PARA-NAME.
081700     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
081800     DISPLAY "** QES-NA ROWS LOADED **" NA-QESNA-ROWS-LOADED.
081900     DISPLAY "** NIQ-NA ROWS LOADED **" NA-NIQNA-ROWS-LOADED.
082000     DISPLAY "** QES-PROV ROWS LOADED / REJECTED **"
082100         NA-QESPV-ROWS-LOADED " / " NA-QESPV-ROWS-REJECTED.
082200     DISPLAY "** NIQ-PROV ROWS LOADED / REJECTED **"
082300         NA-NIQPV-ROWS-LOADED " / " NA-NIQPV-ROWS-REJECTED.
082400     DISPLAY "** TOTAL KEYS / BOTH / MATCHED / MISMATCHED **"
082500         NA-TOTAL-KEYS " / " NA-BOTH-KEYS " / "
082600         NA-MATCHED-KEYS " / " NA-MISMATCHED-KEYS.
082700     DISPLAY "******** NORMAL END OF JOB NACOMPR ********".
082800 999-EXIT.
082900     EXIT.
083000
083100 1000-ABEND-RTN.
083200     MOVE ZERO TO NA-ABEND-ACTUAL-VAL, NA-ABEND-EXPECTED-VAL.
083300     WRITE SYSOUT-REC FROM NA-ABEND-REC.
083400     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
083500     DISPLAY "*** ABNORMAL END OF JOB - NACOMPR ***" UPON
083600         CONSOLE.
083700     DIVIDE ZERO-VAL INTO ONE-VAL.
