000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  NAKEYNRM.
000300 AUTHOR. R HUANG.
000400 INSTALLATION. STATE HEALTH DATA CENTER.
000500 DATE-WRITTEN. 03/14/91.
000600 DATE-COMPILED. 03/14/91.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*    NAKEYNRM NORMALIZES ONE JOIN-KEY COMPONENT (STATE, COUNTY
001200*    SSA CODE OR SPECIALTY GROUP CODE) FOR THE NETWORK ADEQUACY
001300*    COMPARE JOB.  THE QES AND NIQ EXTRACTS BOTH ROUND-TRIP
001400*    THROUGH SPREADSHEETS UPSTREAM, WHICH STRIPS LEADING ZEROS
001500*    AND SOMETIMES TURNS A CODE INTO A DECIMAL NUMBER, SO THIS
001600*    RULE HAS TO RUN ON BOTH SIDES BEFORE NACOMPR CAN JOIN THEM.
001700*
001800*    RULE:  TRIM SURROUNDING SPACES.  IF WHAT IS LEFT IS ALL
001900*    DIGITS (WITH AT MOST ONE DECIMAL POINT), KEEP ONLY THE
002000*    INTEGER DIGITS AND DROP LEADING ZEROS - "011", " 11 " AND
002100*    "11.0" ALL COME OUT "11".  OTHERWISE THE TRIMMED TEXT IS
002200*    PASSED THROUGH UNCHANGED.
002300******************************************************************
002400* CHANGE-LOG
002500*    03/14/91 RH  REQ Q1147  - INITIAL VERSION.
002600*    09/02/93 RH  REQ Q1390  - HANDLE THE ".0" SPREADSHEET CASE.
002700*    11/18/98 KP  REQ Y2K-22 - NO DATE-SENSITIVE LOGIC IN HERE,
002800*                  REVIEWED AND SIGNED OFF FOR Y2K, NO CHANGE.
002900*    06/05/01 DGT REQ Q2224  - ALL-ZERO CODE NOW NORMALIZES TO A
003000*                  SINGLE "0" INSTEAD OF GOING BLANK.
003100******************************************************************
003200
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER. IBM-390.
003600 OBJECT-COMPUTER. IBM-390.
003700 SPECIAL-NAMES.
003800     C01 IS NEXT-PAGE.
003900 INPUT-OUTPUT SECTION.
004000
004100 DATA DIVISION.
004200 FILE SECTION.
004300
004400 WORKING-STORAGE SECTION.
004500 01  WS-SCAN-FIELDS.
004600     05  WS-START                PIC 9(02) COMP.
004700     05  WS-END                  PIC 9(02) COMP.
004800     05  WS-LEN                  PIC 9(02) COMP.
004900     05  WS-DOT-POS              PIC 9(02) COMP.
005000     05  WS-IDX                  PIC 9(02) COMP.
005100     05  WS-INT-LEN              PIC 9(02) COMP.
005200     05  WS-OUT-LEN              PIC 9(02) COMP.
005300     05  WS-ZERO-SKIP            PIC 9(02) COMP.
005400     05  FILLER                  PIC X(04).
005500* ALTERNATE VIEW - READS THE START/END/LEN TRIO AS ONE DISPLAY
005600* FIELD WHEN SOMEBODY WANTS TO DUMP IT IN ONE SHOT
005700 01  WS-SCAN-FIELDS-X REDEFINES WS-SCAN-FIELDS.
005800     05  WS-SCAN-FIELDS-BYTES    PIC X(08).
005900     05  FILLER                  PIC X(08).
006000
006100 01  WS-SWITCHES.
006200     05  WS-NUMERIC-SW           PIC X(01) VALUE "Y".
006300         88  WS-IS-NUMERIC           VALUE "Y".
006400         88  WS-NOT-NUMERIC          VALUE "N".
006500     05  WS-DOT-SEEN-SW          PIC X(01) VALUE "N".
006600         88  WS-DOT-SEEN             VALUE "Y".
006700     05  WS-SCAN-SW              PIC X(01) VALUE "Y".
006800         88  WS-KEEP-SCANNING        VALUE "Y".
006900* ALTERNATE VIEW USED ONLY WHEN TRACING A BAD INPUT BY HAND
007000     05  WS-SWITCHES-X REDEFINES WS-SWITCHES.
007100         10  WS-NUMERIC-CHAR     PIC X(01).
007200         10  WS-DOT-CHAR         PIC X(01).
007300         10  WS-SCAN-CHAR        PIC X(01).
007400     05  FILLER                  PIC X(01).
007500
007600 01  WS-ONE-CHAR                 PIC X(01).
007700
007800 LINKAGE SECTION.
007900 01  NA-KEY-RAW-IN                PIC X(30).
008000* ALTERNATE VIEW - LETS US CHECK JUST THE FIRST CHARACTER
008100* WITHOUT A REFERENCE-MODIFIED SUBSCRIPT EVERY TIME
008200 01  NA-KEY-RAW-IN-X REDEFINES NA-KEY-RAW-IN.
008300     05  NA-KEY-RAW-FIRST-CHAR   PIC X(01).
008400     05  FILLER                  PIC X(29).
008500 01  NA-KEY-NORM-OUT              PIC X(30).
008600
008700 PROCEDURE DIVISION USING NA-KEY-RAW-IN, NA-KEY-NORM-OUT.
008800
008900 000-NAKEYNRM-MAIN.
009000     MOVE SPACES TO NA-KEY-NORM-OUT.
009100     PERFORM 100-FIND-TRIMMED-BOUNDS THRU 100-EXIT.
009200     IF WS-LEN = ZERO
009300         GO TO 000-EXIT.
009400
009500     PERFORM 200-CLASSIFY-NUMERIC THRU 200-EXIT.
009600     IF WS-IS-NUMERIC
009700         PERFORM 300-STRIP-LEADING-ZEROS THRU 300-EXIT
009800     ELSE
009900         MOVE NA-KEY-RAW-IN (WS-START : WS-LEN)
010000             TO NA-KEY-NORM-OUT.
010100 000-EXIT.
010200     GOBACK.
010300
010400 100-FIND-TRIMMED-BOUNDS.
010500     MOVE ZERO TO WS-START, WS-END, WS-LEN.
010600     PERFORM 110-SCAN-FOR-START THRU 110-EXIT
010700             VARYING WS-IDX FROM 1 BY 1
010800             UNTIL WS-IDX > 30 OR WS-START NOT = ZERO.
010900     IF WS-START = ZERO
011000         GO TO 100-EXIT.
011100
011200     PERFORM 120-SCAN-FOR-END THRU 120-EXIT
011300             VARYING WS-IDX FROM 30 BY -1
011400             UNTIL WS-IDX < WS-START OR WS-END NOT = ZERO.
011500     COMPUTE WS-LEN = WS-END - WS-START + 1.
011600 100-EXIT.
011700     EXIT.
011800
011900 110-SCAN-FOR-START.
012000     IF NA-KEY-RAW-IN (WS-IDX : 1) NOT = SPACE
012100         MOVE WS-IDX TO WS-START.
012200 110-EXIT.
012300     EXIT.
012400
012500 120-SCAN-FOR-END.
012600     IF NA-KEY-RAW-IN (WS-IDX : 1) NOT = SPACE
012700         MOVE WS-IDX TO WS-END.
012800 120-EXIT.
012900     EXIT.
013000
013100 200-CLASSIFY-NUMERIC.
013200     SET WS-IS-NUMERIC TO TRUE.
013300     MOVE ZERO TO WS-DOT-POS.
013400     MOVE "N" TO WS-DOT-SEEN-SW.
013500     PERFORM 210-CHECK-ONE-CHAR THRU 210-EXIT
013600             VARYING WS-IDX FROM WS-START BY 1
013700             UNTIL WS-IDX > WS-END.
013800 200-EXIT.
013900     EXIT.
014000
014100 210-CHECK-ONE-CHAR.
014200     MOVE NA-KEY-RAW-IN (WS-IDX : 1) TO WS-ONE-CHAR.
014300     IF WS-ONE-CHAR = "."
014400         IF WS-DOT-SEEN
014500             SET WS-NOT-NUMERIC TO TRUE
014600         ELSE
014700             SET WS-DOT-SEEN TO TRUE
014800             MOVE WS-IDX TO WS-DOT-POS
014900         END-IF
015000     ELSE
015100         IF WS-ONE-CHAR < "0" OR WS-ONE-CHAR > "9"
015200             SET WS-NOT-NUMERIC TO TRUE
015300         END-IF
015400     END-IF.
015500 210-EXIT.
015600     EXIT.
015700
015800 300-STRIP-LEADING-ZEROS.
015900     IF WS-DOT-SEEN
016000         COMPUTE WS-INT-LEN = WS-DOT-POS - WS-START
016100     ELSE
016200         COMPUTE WS-INT-LEN = WS-LEN.
016300     IF WS-INT-LEN = ZERO
016400*        NOTHING BUT A DECIMAL POINT - TREAT AS ZERO
016500         MOVE "0" TO NA-KEY-NORM-OUT (1 : 1)
016600         GO TO 300-EXIT.
016700
016800     MOVE ZERO TO WS-ZERO-SKIP.
016900     MOVE "Y" TO WS-SCAN-SW.
017000     PERFORM 310-CHECK-ZERO-CHAR THRU 310-EXIT
017100             VARYING WS-IDX FROM WS-START BY 1
017200             UNTIL WS-IDX > WS-START + WS-INT-LEN - 2
017300                OR NOT WS-KEEP-SCANNING.
017400
017500     COMPUTE WS-OUT-LEN = WS-INT-LEN - WS-ZERO-SKIP.
017600     MOVE NA-KEY-RAW-IN (WS-START + WS-ZERO-SKIP : WS-OUT-LEN)
017700         TO NA-KEY-NORM-OUT (1 : WS-OUT-LEN).
017800 300-EXIT.
017900     EXIT.
018000
018100 310-CHECK-ZERO-CHAR.
018200     IF NA-KEY-RAW-IN (WS-IDX : 1) = "0"
018300         ADD 1 TO WS-ZERO-SKIP
018400     ELSE
018500         MOVE "N" TO WS-SCAN-SW.
018600 310-EXIT.
018700     EXIT.
