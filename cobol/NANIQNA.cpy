000100******************************************************************
000200* NANIQNA  -  NIQ NETWORK ADEQUACY SUMMARY RECORD (INPUT SET 1)
000300*             SAME BUSINESS CONTENT AS NAQESNA BUT NIQ'S OWN
000400*             FIELD NAMES/ORDER.  LINE-SEQUENTIAL, 156 BYTES.
000500*             (NIQ'S FEED CARRIES 21 MORE BYTES THAN QES' DOES -
000600*             LOB AND FILING-TYPE HAVE NO QES COUNTERPART.)
000700******************************************************************
000800 01  NIQ-NA-REC.
000900     05  NIQNA-PROJECT               PIC X(30).
001000     05  NIQNA-LOB                   PIC X(15).
001100     05  NIQNA-STATE                 PIC X(02).
001200     05  NIQNA-COUNTY-SSA-CODE       PIC X(05).
001300     05  NIQNA-COUNTY                PIC X(25).
001400     05  NIQNA-SPECIALTY-CODE        PIC X(05).
001500     05  NIQNA-SPECIALTY-GROUP-NAME  PIC X(30).
001600     05  NIQNA-COVERAGE-PCT          PIC 9(03)V99.
001700* NIQ'S OWN PASS/FAIL VOCABULARY - NACALC HARMONIZES THIS ONTO
001800* QES' Y/N VOCABULARY (PASS TO Y, FAIL TO N) BEFORE COMPARE.
001900     05  NIQNA-COVERAGE-STATUS       PIC X(12).
002000         88  NIQNA-COVERAGE-PASS     VALUE "PASS".
002100         88  NIQNA-COVERAGE-FAIL     VALUE "FAIL".
002200     05  NIQNA-TOTAL-MEMBERS         PIC 9(07).
002300     05  NIQNA-PROVIDER-COVERING     PIC 9(05).
002400     05  NIQNA-FILING-TYPE           PIC X(15).
