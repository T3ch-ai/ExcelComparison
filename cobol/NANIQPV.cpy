000100******************************************************************
000200* NANIQPV  -  NIQ PROVIDER DETAIL RECORD (INPUT SET 2)
000300*             NIQ'S SIDE OF THE PROVIDER DRILL-DOWN DATA.
000400*             LINE-SEQUENTIAL, 100 BYTES.
000500******************************************************************
000600 01  NIQ-PROV-REC.
000700     05  NIQPV-PROVIDER-NPI          PIC X(10).
000800     05  NIQPV-PROVIDER-NAME         PIC X(35).
000900     05  NIQPV-SPECIALTY-TYPE        PIC X(05).
001000     05  NIQPV-SERVICING-STATE       PIC X(02).
001100     05  NIQPV-COUNTY-NAME           PIC X(25).
001200     05  NIQPV-LATITUDE              PIC S9(03)V9(04).
001300     05  NIQPV-LONGITUDE             PIC S9(03)V9(04).
001400     05  FILLER                      PIC X(09).
