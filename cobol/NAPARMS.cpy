000100******************************************************************
000200* NAPARMS  -  NETWORK ADEQUACY RUN PARAMETER AREA
000300*             ONE STATE PER RUN.  COPIED INTO NACOMPR AND NARPTLST
000400*             SO BOTH STEPS OF A RUN SHARE THE SAME LABELS.
000500******************************************************************
000600 01  NA-RUN-PARAMETERS.
000700     05  NA-RUN-STATE                PIC X(02).
000800     05  NA-RUN-LABELS.
000900         10  NA-LBL-MATCH            PIC X(12) VALUE "MATCH".
001000         10  NA-LBL-MISMATCH         PIC X(12) VALUE "MISMATCH".
001100         10  NA-LBL-WARNING          PIC X(12) VALUE "WARNING".
001200         10  NA-LBL-OVRL-MATCH       PIC X(12) VALUE "MATCH".
001300         10  NA-LBL-OVRL-MISMATCH    PIC X(12) VALUE "MISMATCH".
001400         10  NA-LBL-OVRL-QES-ONLY    PIC X(12) VALUE "QES ONLY".
001500         10  NA-LBL-OVRL-NIQ-ONLY    PIC X(12) VALUE "NIQ ONLY".
001600         10  NA-LBL-NA-QES-ONLY      PIC X(30)
001700                             VALUE "N/A - QES Only".
001800         10  NA-LBL-NA-NIQ-ONLY      PIC X(30)
001900                             VALUE "N/A - NIQ Only".
002000         10  NA-LBL-NULL-VS-VALUE    PIC X(30)
002100                             VALUE "NULL vs value".
002200         10  NA-LBL-HIGHER           PIC X(12) VALUE "HIGHER".
002300         10  NA-LBL-LOWER            PIC X(12) VALUE "LOWER".
002400         10  NA-LBL-SAME             PIC X(12) VALUE "SAME".
002500*--------------------------------------------------------------*
002600* THE FOUR CONFIGURED COMPARE COLUMNS, LOADED AS LITERALS THEN
002700* REDEFINED AS A TABLE - KEEPS THE TOLERANCE/DIRECTION/VALUE-MAP
002800* RULES DATA-DRIVEN SO A NEW MEASURE CAN BE ADDED HERE WITHOUT
002900* TOUCHING THE COMPARE LOGIC ITSELF.
003000* LAYOUT PER ENTRY: LABEL(14) DTYPE(1) TOLER(12) DIR(1) MAP(1)
003100*--------------------------------------------------------------*
003200     05  NA-COMPARE-COLUMNS-INIT.
003300         10  FILLER PIC X(29) VALUE
003400             "MEMBERS       N000000000000NN".
003500         10  FILLER PIC X(29) VALUE
003600             "ACCESS PCT    N000000010000YN".
003700         10  FILLER PIC X(29) VALUE
003800             "ACCESS MET    T000000000000NY".
003900         10  FILLER PIC X(29) VALUE
004000             "PROVIDER CNT  N000000000000YN".
004100     05  NA-COMPARE-COLUMNS REDEFINES NA-COMPARE-COLUMNS-INIT.
004200         10  NA-COL-ENTRY OCCURS 4 TIMES
004300                         INDEXED BY NA-COL-IDX.
004400             15  NA-COL-LABEL        PIC X(14).
004500             15  NA-COL-DTYPE        PIC X(01).
004600                 88  NA-COL-IS-NUMERIC   VALUE "N".
004700                 88  NA-COL-IS-TEXT      VALUE "T".
004800             15  NA-COL-TOLERANCE    PIC 9(06)V9(06).
004900             15  NA-COL-DIR-FLAG     PIC X(01).
005000                 88  NA-COL-HAS-DIRECTION VALUE "Y".
005100             15  NA-COL-VALMAP-FLAG  PIC X(01).
005200                 88  NA-COL-HAS-VALMAP    VALUE "Y".
005300     05  FILLER                      PIC X(20) VALUE SPACES.
005400* SUBSCRIPT CONSTANTS SO CALLERS DON'T HARD-CODE 1/2/3/4
005500 77  NA-COL-MEMBERS              PIC 9(01) VALUE 1.
005600 77  NA-COL-ACCESS-PCT           PIC 9(01) VALUE 2.
005700 77  NA-COL-ACCESS-MET           PIC 9(01) VALUE 3.
005800 77  NA-COL-PROVIDER-COUNT       PIC 9(01) VALUE 4.
