000100******************************************************************
000200* NAQESNA  -  QES NETWORK ADEQUACY SUMMARY RECORD (INPUT SET 1)
000300*             ONE ROW PER STATE / COUNTY / SPECIALTY ON THE QES
000400*             EXTRACT SIDE.  LINE-SEQUENTIAL, 150 BYTES.
000500******************************************************************
000600 01  QES-NA-REC.
000700     05  QESNA-PROJECT-NAME          PIC X(30).
000800     05  QESNA-COUNTY-SSA-CODE       PIC X(05).
000900     05  QESNA-FIPS-COUNTY-CODE      PIC X(05).
001000     05  QESNA-COUNTY-NAME           PIC X(25).
001100     05  QESNA-COUNTY-CLASS          PIC X(10).
001200         88  QESNA-RURAL             VALUE "Rural".
001300         88  QESNA-METRO             VALUE "Metro".
001400         88  QESNA-MICRO             VALUE "Micro".
001500         88  QESNA-CEAC              VALUE "CEAC".
001600     05  QESNA-STATE                 PIC X(02).
001700     05  QESNA-STATE-NAME            PIC X(20).
001800     05  QESNA-SPECIALTY-CODE        PIC X(05).
001900     05  QESNA-SPECIALTY-NAME        PIC X(30).
002000     05  QESNA-MEMBERSHIP-COUNT      PIC 9(07).
002100     05  QESNA-PCT-MEMBERS-ACCESS    PIC 9(03)V99.
002200* QES' OWN ADEQUACY VERDICT, ALREADY Y/N - THIS IS THE VOCABULARY
002300* THE NIQ SIDE GETS HARMONIZED ONTO IN NACALC BEFORE COMPARE.
002400     05  QESNA-ACCESS-MET-FLAG       PIC X(01).
002500         88  QESNA-ACCESS-MET-YES    VALUE "Y".
002600         88  QESNA-ACCESS-MET-NO     VALUE "N".
002700     05  QESNA-SERVICING-PROV-CNT    PIC 9(05).
