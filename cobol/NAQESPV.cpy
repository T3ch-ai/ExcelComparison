000100******************************************************************
000200* NAQESPV  -  QES PROVIDER DETAIL RECORD (INPUT SET 2)
000300*             ONE ROW PER PROVIDER/SPECIALTY/COUNTY ON THE QES
000400*             SIDE.  USED FOR THE DRILL-DOWN LISTINGS ONLY.
000500*             LINE-SEQUENTIAL, 140 BYTES.
000600******************************************************************
000700 01  QES-PROV-REC.
000800     05  QESPV-NPI                   PIC X(10).
000900     05  QESPV-TAX-ID                PIC X(09).
001000     05  QESPV-PROVIDER-NAME         PIC X(35).
001100     05  QESPV-ENTITY-TYPE           PIC X(12).
001200         88  QESPV-INDIVIDUAL        VALUE "Individual".
001300         88  QESPV-ORGANIZATION      VALUE "Organization".
001400     05  QESPV-SPECIALTY-CODE        PIC X(05).
001500     05  QESPV-SERVICING-STATE       PIC X(02).
001600     05  QESPV-SERVICING-COUNTY      PIC X(25).
001700     05  QESPV-ZIP                   PIC X(05).
001800     05  QESPV-LATITUDE              PIC S9(03)V9(04).
001900     05  QESPV-LONGITUDE             PIC S9(03)V9(04).
002000     05  QESPV-TAXONOMY              PIC X(10).
002100     05  QESPV-GENDER                PIC X(01).
002200         88  QESPV-FEMALE            VALUE "F".
002300         88  QESPV-MALE              VALUE "M".
002400     05  FILLER                      PIC X(12).
