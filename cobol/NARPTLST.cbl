000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  NARPTLST.
000300 AUTHOR. R HUANG.
000400 INSTALLATION. STATE HEALTH DATA CENTER.
000500 DATE-WRITTEN. 03/12/91.
000600 DATE-COMPILED. 03/12/91.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM IS STEP 2 OF THE NETWORK ADEQUACY COMPARE
001300*          JOB.  IT READS THE COMPARISON RESULTS WRITTEN BY
001400*          NACOMPR AND PRODUCES THE PRINTED REPORT - A SUMMARY
001500*          PAGE, THE FULL STATE/COUNTY/SPECIALTY COMPARISON
001600*          LISTING, A SET OF PER-COUNTY/SPECIALTY PROVIDER
001700*          DRILL-DOWN SECTIONS, AND A RAW PROVIDER-DETAIL ECHO OF
001800*          THE TWO PROVIDER FILES NACOMPR VALIDATED AND PASSED
001900*          ALONG.  NACOMPR MUST RUN FIRST IN THE SAME JOB STREAM.
002000*
002100******************************************************************
002200* CHANGE-LOG
002300*    03/12/91 RH  REQ Q1147  - INITIAL VERSION.  SUMMARY PAGE AND
002400*                  COMPARISON LISTING ONLY.
002500*    08/03/92 RH  REQ Q1288  - ADDED THE PROVIDER-DETAIL ECHO
002600*                  SECTIONS FOR QES AND NIQ.
002700*    11/18/98 KP  REQ Y2K-22 - HEADER DATE NOW MOVES A 4-DIGIT
002800*                  YEAR OUT OF WS-CURRENT-YEAR, REVIEWED AND
002900*                  SIGNED OFF FOR Y2K.
003000*    04/09/00 RH  REQ Q2166  - ADDED ACCESS MET COLUMN TO THE
003100*                  COMPARISON LISTING.
003200*    07/14/03 DGT REQ Q2301  - ADDED THE PER-COUNTY/SPECIALTY
003300*                  PROVIDER DRILL-DOWN SECTIONS (QES AND NIQ
003400*                  PROVIDER TABLES NOW LOADED AT HOUSEKEEPING SO
003500*                  THEY CAN BE SCANNED ONCE PER SECTION) AND
003600*                  WIDENED THE PROVIDER DETAIL LINE TO CARRY
003700*                  ENTITY TYPE, TAXONOMY, ZIP AND LAT/LONG.
003800******************************************************************
003900
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. IBM-390.
004300 OBJECT-COMPUTER. IBM-390.
004400 SPECIAL-NAMES.
004500     C01 IS NEXT-PAGE.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT SYSOUT
004900     ASSIGN TO UT-S-SYSOUT
005000       ORGANIZATION IS SEQUENTIAL.
005100
005200     SELECT NACMPFIL
005300     ASSIGN TO UT-S-NACMPR-RESULTS
005400       ACCESS MODE IS SEQUENTIAL
005500       FILE STATUS IS OFCODE.
005600
005700     SELECT QESPVWRK
005800     ASSIGN TO UT-S-QESPVWRK
005900       ACCESS MODE IS SEQUENTIAL
006000       FILE STATUS IS OFCODE.
006100
006200     SELECT NIQPVWRK
006300     ASSIGN TO UT-S-NIQPVWRK
006400       ACCESS MODE IS SEQUENTIAL
006500       FILE STATUS IS OFCODE.
006600
006700     SELECT NARPTFIL
006800     ASSIGN TO UT-S-NARPTLST
006900       ACCESS MODE IS SEQUENTIAL
007000       FILE STATUS IS OFCODE.
007100
007200 DATA DIVISION.
007300 FILE SECTION.
007400 FD  SYSOUT
007500     RECORDING MODE IS F
007600     LABEL RECORDS ARE STANDARD
007700     RECORD CONTAINS 132 CHARACTERS
007800     BLOCK CONTAINS 0 RECORDS
007900     DATA RECORD IS SYSOUT-REC.
008000 01  SYSOUT-REC                 PIC X(132).
008100
008200 FD  NACMPFIL
008300     RECORDING MODE IS F
008400     LABEL RECORDS ARE STANDARD
008500     RECORD CONTAINS 260 CHARACTERS
008600     BLOCK CONTAINS 0 RECORDS
008700     DATA RECORD IS NACMPFIL-REC.
008800 01  NACMPFIL-REC               PIC X(260).
008900
009000 FD  QESPVWRK
009100     RECORDING MODE IS F
009200     LABEL RECORDS ARE STANDARD
009300     RECORD CONTAINS 140 CHARACTERS
009400     BLOCK CONTAINS 0 RECORDS
009500     DATA RECORD IS QESPVWRK-REC.
009600 01  QESPVWRK-REC               PIC X(140).
009700
009800 FD  NIQPVWRK
009900     RECORDING MODE IS F
010000     LABEL RECORDS ARE STANDARD
010100     RECORD CONTAINS 100 CHARACTERS
010200     BLOCK CONTAINS 0 RECORDS
010300     DATA RECORD IS NIQPVWRK-REC.
010400 01  NIQPVWRK-REC               PIC X(100).
010500
010600****** THE PRINTED REPORT - 132-COLUMN LINE PRINTER STOCK
010700 FD  NARPTFIL
010800     RECORDING MODE IS F
010900     LABEL RECORDS ARE STANDARD
011000     RECORD CONTAINS 132 CHARACTERS
011100     BLOCK CONTAINS 0 RECORDS
011200     DATA RECORD IS RPT-REC.
011300 01  RPT-REC                    PIC X(132).
011400
011500 WORKING-STORAGE SECTION.
011600 01  FILE-STATUS-CODES.
011700     05  OFCODE                  PIC X(02).
011800         88  CODE-GOOD                VALUE "00".
011900
012000 COPY NAPARMS.
012100 COPY NACMPREC.
012200 COPY NAQESPV.
012300 COPY NANIQPV.
012400 COPY NAABEND.
012500
012600 01  WS-CURRENT-DATE-FIELDS.
012700     05  WS-CURRENT-YEAR         PIC 9(02).
012800     05  WS-CURRENT-MONTH        PIC 9(02).
012900     05  WS-CURRENT-DAY          PIC 9(02).
013000
013100*--------------------------------------------------------------*
013200*  QES-PROV / NIQ-PROV IN-MEMORY TABLES - LOADED ONCE AT
013300*  HOUSEKEEPING TIME OFF QESPVWRK/NIQPVWRK SO THE DRILL-DOWN
013400*  SECTIONS BELOW CAN SCAN THEM REPEATEDLY, ONE COUNTY/SPECIALTY
013500*  PAIR AT A TIME, WITHOUT RE-READING THE FILES.  THE RAW-ECHO
013600*  SECTIONS LATER ON ALSO WALK THESE SAME TABLES.
013700*--------------------------------------------------------------*
013800 01  WS-QESPV-TABLE.
013900     05  QP-ROW-COUNT            PIC 9(04) COMP VALUE ZERO.
014000     05  QP-TBL OCCURS 2000 TIMES INDEXED BY QP-IDX.
014100         10  QP-NPI                  PIC X(10).
014200         10  QP-NAME                 PIC X(35).
014300         10  QP-ENTITY-TYPE          PIC X(12).
014400         10  QP-SPECIALTY-CODE       PIC X(05).
014500         10  QP-COUNTY               PIC X(25).
014600         10  QP-ZIP                  PIC X(05).
014700         10  QP-LATITUDE             PIC S9(03)V9(04).
014800         10  QP-LONGITUDE            PIC S9(03)V9(04).
014900         10  QP-TAXONOMY             PIC X(10).
015000
015100 01  WS-NIQPV-TABLE.
015200     05  NP-ROW-COUNT            PIC 9(04) COMP VALUE ZERO.
015300     05  NP-TBL OCCURS 2000 TIMES INDEXED BY NP-IDX.
015400         10  NP-NPI                  PIC X(10).
015500         10  NP-NAME                 PIC X(35).
015600         10  NP-SPECIALTY-TYPE       PIC X(05).
015700         10  NP-COUNTY               PIC X(25).
015800         10  NP-LATITUDE             PIC S9(03)V9(04).
015900         10  NP-LONGITUDE            PIC S9(03)V9(04).
016000
016100*--------------------------------------------------------------*
016200*  DISTINCT (COUNTY, SPECIALTY) PAIRS SEEN ON THE COMPARISON
016300*  LISTING, FIRST-SEEN ORDER, CAPPED AT 200 ENTRIES.  BUILT BY
016400*  300-PRINT-RESULT AS THE RESULTS FILE IS READ, THEN WALKED BY
016500*  400-PRINT-DRILLDOWNS AFTER THE LISTING/SUMMARY IS COMPLETE.
016600*--------------------------------------------------------------*
016700 01  WS-DRILLDOWN-TABLE.
016800     05  DD-TBL OCCURS 200 TIMES INDEXED BY DD-IDX.
016900         10  DD-SPECIALTY-CODE       PIC X(05).
017000         10  DD-QES-COUNTY-NAME      PIC X(25).
017100         10  DD-NIQ-COUNTY-NAME      PIC X(25).
017200
017300*--------------------------------------------------------------*
017400*  PRINT LINES
017500*--------------------------------------------------------------*
017600 01  WS-BLANK-LINE.
017700     05  FILLER                  PIC X(132) VALUE SPACES.
017800
017900 01  WS-HDR-REC.
018000     05  FILLER                  PIC X(01) VALUE SPACE.
018100     05  HDR-DATE.
018200         10  DASH-1              PIC X(01) VALUE "/".
018300         10  HDR-MM              PIC 9(02).
018400         10  DASH-2              PIC X(01) VALUE "/".
018500         10  HDR-DD              PIC 9(02).
018600         10  DASH-3              PIC X(01) VALUE "/".
018700         10  HDR-YY              PIC 9(02).
018800* ALTERNATE VIEW - LETS US SHOVE A FULL 4-DIGIT YEAR IN WITHOUT
018900* RESHUFFLING THE HEADER WHEN OPERATIONS ASKS FOR ONE SOMEDAY
019000     05  HDR-DATE-X REDEFINES HDR-DATE.
019100         10  FILLER              PIC X(09).
019200     05  FILLER                  PIC X(12) VALUE SPACES.
019300     05  FILLER                  PIC X(48) VALUE
019400         "STATE NETWORK ADEQUACY COMPARISON - QES VS NIQ".
019500     05  FILLER                  PIC X(14) VALUE
019600         "RUN STATE: ".
019700     05  HDR-STATE-O             PIC X(02).
019800     05  FILLER                  PIC X(33) VALUE
019900         "  PAGE:".
020000     05  PAGE-NBR-O              PIC ZZ9.
020100
020200 01  WS-COLM-HDR-REC.
020300     05  FILLER            PIC X(09) VALUE "SRC".
020400     05  FILLER            PIC X(04) VALUE "ST".
020500     05  FILLER            PIC X(07) VALUE "CO-SSA".
020600     05  FILLER            PIC X(07) VALUE "SPEC".
020700     05  FILLER            PIC X(09) VALUE "QES-MBR".
020800     05  FILLER            PIC X(09) VALUE "NIQ-MBR".
020900     05  FILLER            PIC X(08) VALUE "QES-PCT".
021000     05  FILLER            PIC X(08) VALUE "NIQ-PCT".
021100     05  FILLER            PIC X(06) VALUE "DIR".
021200     05  FILLER            PIC X(06) VALUE "QESAM".
021300     05  FILLER            PIC X(06) VALUE "NIQAM".
021400     05  FILLER            PIC X(08) VALUE "QES-PRV".
021500     05  FILLER            PIC X(08) VALUE "NIQ-PRV".
021600     05  FILLER            PIC X(06) VALUE "DIR".
021700     05  FILLER            PIC X(12) VALUE "OVERALL".
021800
021900 01  WS-RESULT-RPT-REC.
022000     05  RR-SOURCE-O             PIC X(09).
022100     05  RR-STATE-O              PIC X(04).
022200     05  RR-COUNTY-SSA-O         PIC X(07).
022300     05  RR-SPECIALTY-O          PIC X(07).
022400     05  RR-QES-MEMBERS-O        PIC ZZZ,ZZ9.
022500     05  FILLER                  PIC X(02) VALUE SPACES.
022600     05  RR-NIQ-MEMBERS-O        PIC ZZZ,ZZ9.
022700     05  FILLER                  PIC X(02) VALUE SPACES.
022800     05  RR-QES-ACCESS-PCT-O     PIC ZZ9.99.
022900     05  RR-NIQ-ACCESS-PCT-O     PIC ZZ9.99.
023000     05  RR-DIR-ACCESS-PCT-O     PIC X(06).
023100     05  RR-QES-ACCESS-MET-O     PIC X(06).
023200     05  RR-NIQ-ACCESS-MET-O     PIC X(06).
023300     05  RR-QES-PROVIDER-O       PIC ZZZZ9.
023400     05  FILLER                  PIC X(03) VALUE SPACES.
023500     05  RR-NIQ-PROVIDER-O       PIC ZZZZ9.
023600     05  FILLER                  PIC X(03) VALUE SPACES.
023700     05  RR-DIR-PROVIDER-O       PIC X(06).
023800     05  RR-OVERALL-O            PIC X(12).
023900     05  FILLER                  PIC X(06) VALUE SPACES.
024000
024100 01  WS-SECTION-HDR-REC.
024200     05  FILLER                  PIC X(132) VALUE SPACES.
024300
024400 01  WS-SUMMARY-LINE-1.
024500     05  FILLER                  PIC X(35) VALUE
024600         "TOTAL KEYS COMPARED . . . . . . .".
024700     05  SL1-TOTAL-O             PIC ZZ,ZZ9.
024800     05  FILLER                  PIC X(92) VALUE SPACES.
024900
025000 01  WS-SUMMARY-LINE-2.
025100     05  FILLER                  PIC X(35) VALUE
025200         "KEYS ON BOTH SIDES . . . . . . . .".
025300     05  SL2-BOTH-O              PIC ZZ,ZZ9.
025400     05  FILLER                  PIC X(92) VALUE SPACES.
025500
025600 01  WS-SUMMARY-LINE-3.
025700     05  FILLER                  PIC X(35) VALUE
025800         "  FULLY MATCHED  . . . . . . . . .".
025900     05  SL3-MATCHED-O           PIC ZZ,ZZ9.
026000     05  FILLER                  PIC X(06) VALUE SPACES.
026100     05  FILLER                  PIC X(18) VALUE
026200         "PERCENT MATCHED: ".
026300     05  SL3-PCT-O               PIC ZZ9.9.
026400     05  FILLER                  PIC X(65) VALUE SPACES.
026500
026600 01  WS-SUMMARY-LINE-4.
026700     05  FILLER                  PIC X(35) VALUE
026800         "  MISMATCHED  . . . . . . . . . . .".
026900     05  SL4-MISMATCHED-O        PIC ZZ,ZZ9.
027000     05  FILLER                  PIC X(92) VALUE SPACES.
027100
027200 01  WS-SUMMARY-LINE-5.
027300     05  FILLER                  PIC X(35) VALUE
027400         "QES ONLY KEYS  . . . . . . . . . .".
027500     05  SL5-QESONLY-O           PIC ZZ,ZZ9.
027600     05  FILLER                  PIC X(92) VALUE SPACES.
027700
027800 01  WS-SUMMARY-LINE-6.
027900     05  FILLER                  PIC X(35) VALUE
028000         "NIQ ONLY KEYS  . . . . . . . . . .".
028100     05  SL6-NIQONLY-O           PIC ZZ,ZZ9.
028200     05  FILLER                  PIC X(92) VALUE SPACES.
028300
028400 01  WS-SUMMARY-LINE-7.
028500     05  FILLER                  PIC X(45) VALUE
028600         "ACCESS PCT DIRECTION - HIGHER/LOWER/SAME . .".
028700     05  SL7-HIGHER-O            PIC ZZ,ZZ9.
028800     05  FILLER                  PIC X(01) VALUE "/".
028900     05  SL7-LOWER-O             PIC ZZ,ZZ9.
029000     05  FILLER                  PIC X(01) VALUE "/".
029100     05  SL7-SAME-O              PIC ZZ,ZZ9.
029200     05  FILLER                  PIC X(64) VALUE SPACES.
029300
029400 01  WS-SUMMARY-LINE-8.
029500     05  FILLER                  PIC X(45) VALUE
029600         "PROVIDER CNT DIRECTION - HIGHER/LOWER/SAME .".
029700     05  SL8-HIGHER-O            PIC ZZ,ZZ9.
029800     05  FILLER                  PIC X(01) VALUE "/".
029900     05  SL8-LOWER-O             PIC ZZ,ZZ9.
030000     05  FILLER                  PIC X(01) VALUE "/".
030100     05  SL8-SAME-O              PIC ZZ,ZZ9.
030200     05  FILLER                  PIC X(64) VALUE SPACES.
030300
030400 01  WS-SUMMARY-LINE-9.
030500     05  FILLER                  PIC X(45) VALUE
030600         "ROWS LOADED - QESNA/NIQNA/QESPV/NIQPV  . . .".
030700     05  SL9-QESNA-O             PIC ZZ,ZZ9.
030800     05  FILLER                  PIC X(01) VALUE "/".
030900     05  SL9-NIQNA-O             PIC ZZ,ZZ9.
031000     05  FILLER                  PIC X(01) VALUE "/".
031100     05  SL9-QESPV-O             PIC ZZ,ZZ9.
031200     05  FILLER                  PIC X(01) VALUE "/".
031300     05  SL9-NIQPV-O             PIC ZZ,ZZ9.
031400     05  FILLER                  PIC X(56) VALUE SPACES.
031500
031600* WIDENED 07/14/03 TO CARRY THE FIELDS THE DRILL-DOWN SECTIONS
031700* NEED (ENTITY TYPE, TAXONOMY, ZIP, LAT/LONG) ON TOP OF WHAT THE
031800* RAW PROVIDER ECHO ALREADY PRINTED.  ONE SHARED LAYOUT SERVES
031900* BOTH SO THE BUILD LOGIC ONLY LIVES IN ONE PLACE.
032000 01  WS-PROV-RPT-REC.
032100     05  PR-SIDE-O               PIC X(05).
032200     05  FILLER                  PIC X(01) VALUE SPACE.
032300     05  PR-NPI-O                PIC X(12).
032400     05  FILLER                  PIC X(01) VALUE SPACE.
032500     05  PR-NAME-O               PIC X(24).
032600     05  FILLER                  PIC X(01) VALUE SPACE.
032700     05  PR-ENTITY-TYPE-O        PIC X(13).
032800     05  FILLER                  PIC X(01) VALUE SPACE.
032900     05  PR-TAXONOMY-O           PIC X(11).
033000     05  FILLER                  PIC X(01) VALUE SPACE.
033100     05  PR-SPECIALTY-O          PIC X(07).
033200     05  FILLER                  PIC X(01) VALUE SPACE.
033300     05  PR-COUNTY-O             PIC X(16).
033400     05  FILLER                  PIC X(01) VALUE SPACE.
033500     05  PR-ZIP-O                PIC X(07).
033600     05  FILLER                  PIC X(01) VALUE SPACE.
033700     05  PR-LATITUDE-O           PIC -999.9999.
033800     05  FILLER                  PIC X(01) VALUE SPACE.
033900     05  PR-LONGITUDE-O          PIC -999.9999.
034000     05  FILLER                  PIC X(10) VALUE SPACES.
034100* ALTERNATE VIEW - NPI/NAME ONLY, FOR THE SHORT-FORM ECHO A
034200* COUPLE OF THE ANALYSTS ASKED FOR WHEN THEY JUST WANT A NAME
034300* LIST TO CROSS OFF AGAINST THE STATE DIRECTORY
034400 01  WS-PROV-RPT-REC-X REDEFINES WS-PROV-RPT-REC.
034500     05  FILLER                  PIC X(06).
034600     05  PRX-NPI-O               PIC X(12).
034700     05  FILLER                  PIC X(01).
034800     05  PRX-NAME-O              PIC X(24).
034900     05  FILLER                  PIC X(89).
035000
035100*--------------------------------------------------------------*
035200*  HOLD AREA FOR THE SUMMARY TRAILER FIELDS READ OFF NACMPFIL
035300*--------------------------------------------------------------*
035400 01  WS-SUMMARY-HOLD.
035500     05  WH-STATE                PIC X(02).
035600     05  WH-QESNA-LOADED         PIC 9(05).
035700     05  WH-NIQNA-LOADED         PIC 9(05).
035800     05  WH-QESPV-LOADED         PIC 9(05).
035900     05  WH-NIQPV-LOADED         PIC 9(05).
036000     05  WH-TOTAL-KEYS           PIC 9(05).
036100     05  WH-BOTH-KEYS            PIC 9(05).
036200     05  WH-MATCHED-KEYS         PIC 9(05).
036300     05  WH-MISMATCHED-KEYS      PIC 9(05).
036400     05  WH-QES-ONLY-KEYS        PIC 9(05).
036500     05  WH-NIQ-ONLY-KEYS        PIC 9(05).
036600     05  WH-MATCHED-PCT          PIC 9(03)V9.
036700     05  WH-ACCPCT-HIGHER        PIC 9(05).
036800     05  WH-ACCPCT-LOWER         PIC 9(05).
036900     05  WH-ACCPCT-SAME          PIC 9(05).
037000     05  WH-PROVCNT-HIGHER       PIC 9(05).
037100     05  WH-PROVCNT-LOWER        PIC 9(05).
037200     05  WH-PROVCNT-SAME         PIC 9(05).
037300* ALTERNATE VIEW - ONE SHOT PASSED TO DISPLAY WHEN SOMEBODY ON
037400* THE HELP DESK WANTS THE COUNTS READ OFF THE CONSOLE LOG
037500 01  WS-SUMMARY-HOLD-X REDEFINES WS-SUMMARY-HOLD.
037600     05  FILLER                  PIC X(02).
037700     05  WH-ALL-COUNTS-DISPLAY   PIC X(80).
037800
037900 01  COUNTERS-AND-TALLIES.
038000     05  NA-DETAIL-LINES-WRITTEN PIC 9(05) COMP VALUE ZERO.
038100     05  NA-PAGE-NUMBER          PIC 9(03) COMP VALUE ZERO.
038200     05  NA-LINES-ON-PAGE        PIC 9(03) COMP VALUE ZERO.
038300     05  NA-QESPV-ECHOED         PIC 9(05) COMP VALUE ZERO.
038400     05  NA-NIQPV-ECHOED         PIC 9(05) COMP VALUE ZERO.
038500     05  NA-DRILLDOWN-PAIRS      PIC 9(03) COMP VALUE ZERO.
038600     05  NA-SECTIONS-WRITTEN     PIC 9(03) COMP VALUE ZERO.
038700     05  WS-QES-HIT-COUNT        PIC 9(03) COMP VALUE ZERO.
038800     05  WS-NIQ-HIT-COUNT        PIC 9(03) COMP VALUE ZERO.
038900
039000 01  FLAGS-AND-SWITCHES.
039100     05  MORE-RESULTS-SW         PIC X(01) VALUE "Y".
039200         88  NO-MORE-RESULTS         VALUE "N".
039300     05  MORE-QESPV-SW           PIC X(01) VALUE "Y".
039400         88  NO-MORE-QESPV           VALUE "N".
039500     05  MORE-NIQPV-SW           PIC X(01) VALUE "Y".
039600         88  NO-MORE-NIQPV           VALUE "N".
039700
039800 PROCEDURE DIVISION.
039900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
040000     PERFORM 100-MAINLINE THRU 100-EXIT
040100         UNTIL NO-MORE-RESULTS.
040200     PERFORM 400-PRINT-DRILLDOWNS THRU 400-EXIT.
040300     PERFORM 500-PRINT-RAW-ECHOES THRU 500-EXIT.
040400     PERFORM 999-CLEANUP THRU 999-EXIT.
040500     MOVE +0 TO RETURN-CODE.
040600     GOBACK.
040700
040800 000-HOUSEKEEPING.
040900     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
041000     DISPLAY "******** BEGIN JOB NARPTLST ********".
041100     ACCEPT WS-CURRENT-DATE-FIELDS FROM DATE.
041200     MOVE WS-CURRENT-MONTH TO HDR-MM.
041300     MOVE WS-CURRENT-DAY   TO HDR-DD.
041400     MOVE WS-CURRENT-YEAR  TO HDR-YY.
041500     PERFORM 800-OPEN-FILES THRU 800-EXIT.
041600     PERFORM 810-LOAD-QESPV-TABLE THRU 810-EXIT
041700         UNTIL NO-MORE-QESPV.
041800     PERFORM 820-LOAD-NIQPV-TABLE THRU 820-EXIT
041900         UNTIL NO-MORE-NIQPV.
042000     PERFORM 910-READ-RESULT THRU 910-EXIT.
042100     IF NO-MORE-RESULTS
042200         MOVE "** EMPTY COMPARISON RESULTS FILE" TO
042300             NA-ABEND-REASON
042400         GO TO 1000-ABEND-RTN
042500     END-IF.
042600     MOVE NACMP-STATE TO HDR-STATE-O.
042700     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
042800     PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.
042900 000-EXIT.
043000     EXIT.
043100
043200*--------------------------------------------------------------*
043300*  100 - ONE PASS THROUGH THE COMPARISON RESULTS FILE.  THE
043400*  TRAILER IS THE LAST RECORD ON THE FILE, SO THE SUMMARY PAGE
043500*  NATURALLY PRINTS LAST.
043600*--------------------------------------------------------------*
043700 100-MAINLINE.
043800     MOVE "100-MAINLINE" TO PARA-NAME.
043900     IF NACMP-ROW-SUMMARY
044000         PERFORM 200-PRINT-SUMMARY THRU 200-EXIT
044100     ELSE
044200         PERFORM 300-PRINT-RESULT THRU 300-EXIT
044300     END-IF.
044400     PERFORM 910-READ-RESULT THRU 910-EXIT.
044500 100-EXIT.
044600     EXIT.
044700
044800*--------------------------------------------------------------*
044900*  200 - SUMMARY PAGE, BUILT OFF THE NASUM-xxx TRAILER FIELDS
045000*--------------------------------------------------------------*
045100 200-PRINT-SUMMARY.
045200     MOVE "200-PRINT-SUMMARY" TO PARA-NAME.
045300     MOVE NASUM-STATE            TO WH-STATE.
045400     MOVE NASUM-QESNA-LOADED     TO WH-QESNA-LOADED.
045500     MOVE NASUM-NIQNA-LOADED     TO WH-NIQNA-LOADED.
045600     MOVE NASUM-QESPV-LOADED     TO WH-QESPV-LOADED.
045700     MOVE NASUM-NIQPV-LOADED     TO WH-NIQPV-LOADED.
045800     MOVE NASUM-TOTAL-KEYS       TO WH-TOTAL-KEYS.
045900     MOVE NASUM-BOTH-KEYS        TO WH-BOTH-KEYS.
046000     MOVE NASUM-MATCHED-KEYS     TO WH-MATCHED-KEYS.
046100     MOVE NASUM-MISMATCHED-KEYS  TO WH-MISMATCHED-KEYS.
046200     MOVE NASUM-QES-ONLY-KEYS    TO WH-QES-ONLY-KEYS.
046300     MOVE NASUM-NIQ-ONLY-KEYS    TO WH-NIQ-ONLY-KEYS.
046400     MOVE NASUM-MATCHED-PCT      TO WH-MATCHED-PCT.
046500     MOVE NASUM-ACCPCT-HIGHER    TO WH-ACCPCT-HIGHER.
046600     MOVE NASUM-ACCPCT-LOWER     TO WH-ACCPCT-LOWER.
046700     MOVE NASUM-ACCPCT-SAME      TO WH-ACCPCT-SAME.
046800     MOVE NASUM-PROVCNT-HIGHER   TO WH-PROVCNT-HIGHER.
046900     MOVE NASUM-PROVCNT-LOWER    TO WH-PROVCNT-LOWER.
047000     MOVE NASUM-PROVCNT-SAME     TO WH-PROVCNT-SAME.
047100
047200     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
047300     MOVE SPACES TO WS-SECTION-HDR-REC.
047400     MOVE "RUN SUMMARY" TO WS-SECTION-HDR-REC (1:11).
047500     WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 2.
047600     WRITE RPT-REC FROM WS-SECTION-HDR-REC AFTER ADVANCING 1.
047700     WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
047800
047900     MOVE WH-TOTAL-KEYS TO SL1-TOTAL-O.
048000     WRITE RPT-REC FROM WS-SUMMARY-LINE-1 AFTER ADVANCING 1.
048100     MOVE WH-BOTH-KEYS TO SL2-BOTH-O.
048200     WRITE RPT-REC FROM WS-SUMMARY-LINE-2 AFTER ADVANCING 1.
048300     MOVE WH-MATCHED-KEYS TO SL3-MATCHED-O.
048400     MOVE WH-MATCHED-PCT TO SL3-PCT-O.
048500     WRITE RPT-REC FROM WS-SUMMARY-LINE-3 AFTER ADVANCING 1.
048600     MOVE WH-MISMATCHED-KEYS TO SL4-MISMATCHED-O.
048700     WRITE RPT-REC FROM WS-SUMMARY-LINE-4 AFTER ADVANCING 1.
048800     MOVE WH-QES-ONLY-KEYS TO SL5-QESONLY-O.
048900     WRITE RPT-REC FROM WS-SUMMARY-LINE-5 AFTER ADVANCING 1.
049000     MOVE WH-NIQ-ONLY-KEYS TO SL6-NIQONLY-O.
049100     WRITE RPT-REC FROM WS-SUMMARY-LINE-6 AFTER ADVANCING 1.
049200     MOVE WH-ACCPCT-HIGHER TO SL7-HIGHER-O.
049300     MOVE WH-ACCPCT-LOWER  TO SL7-LOWER-O.
049400     MOVE WH-ACCPCT-SAME   TO SL7-SAME-O.
049500     WRITE RPT-REC FROM WS-SUMMARY-LINE-7 AFTER ADVANCING 1.
049600     MOVE WH-PROVCNT-HIGHER TO SL8-HIGHER-O.
049700     MOVE WH-PROVCNT-LOWER  TO SL8-LOWER-O.
049800     MOVE WH-PROVCNT-SAME   TO SL8-SAME-O.
049900     WRITE RPT-REC FROM WS-SUMMARY-LINE-8 AFTER ADVANCING 1.
050000     MOVE WH-QESNA-LOADED TO SL9-QESNA-O.
050100     MOVE WH-NIQNA-LOADED TO SL9-NIQNA-O.
050200     MOVE WH-QESPV-LOADED TO SL9-QESPV-O.
050300     MOVE WH-NIQPV-LOADED TO SL9-NIQPV-O.
050400     WRITE RPT-REC FROM WS-SUMMARY-LINE-9 AFTER ADVANCING 1.
050500     ADD 11 TO NA-LINES-ON-PAGE.
050600 200-EXIT.
050700     EXIT.
050800
050900*--------------------------------------------------------------*
051000*  300 - ONE COMPARISON-LISTING DETAIL LINE
051100*--------------------------------------------------------------*
051200 300-PRINT-RESULT.
051300     MOVE "300-PRINT-RESULT" TO PARA-NAME.
051400     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
051500     MOVE SPACES TO WS-RESULT-RPT-REC.
051600     MOVE NACMP-ROW-SOURCE        TO RR-SOURCE-O.
051700     MOVE NACMP-STATE             TO RR-STATE-O.
051800     MOVE NACMP-COUNTY-SSA        TO RR-COUNTY-SSA-O.
051900     MOVE NACMP-SPECIALTY-CODE    TO RR-SPECIALTY-O.
052000     MOVE NACMP-QES-MEMBERS       TO RR-QES-MEMBERS-O.
052100     MOVE NACMP-NIQ-MEMBERS       TO RR-NIQ-MEMBERS-O.
052200     MOVE NACMP-QES-ACCESS-PCT    TO RR-QES-ACCESS-PCT-O.
052300     MOVE NACMP-NIQ-ACCESS-PCT    TO RR-NIQ-ACCESS-PCT-O.
052400     MOVE NACMP-DIR-ACCESS-PCT    TO RR-DIR-ACCESS-PCT-O.
052500     MOVE NACMP-QES-ACCESS-MET    TO RR-QES-ACCESS-MET-O.
052600     MOVE NACMP-NIQ-ACCESS-MET    TO RR-NIQ-ACCESS-MET-O.
052700     MOVE NACMP-QES-PROVIDER-CNT  TO RR-QES-PROVIDER-O.
052800     MOVE NACMP-NIQ-PROVIDER-CNT  TO RR-NIQ-PROVIDER-O.
052900     MOVE NACMP-DIR-PROVIDER-CNT  TO RR-DIR-PROVIDER-O.
053000     MOVE NACMP-OVERALL-MATCH     TO RR-OVERALL-O.
053100     WRITE RPT-REC FROM WS-RESULT-RPT-REC AFTER ADVANCING 1.
053200     ADD 1 TO NA-LINES-ON-PAGE, NA-DETAIL-LINES-WRITTEN.
053300     PERFORM 310-CAPTURE-DRILLDOWN-PAIR THRU 310-EXIT.
053400 300-EXIT.
053500     EXIT.
053600
053700*--------------------------------------------------------------*
053800*  310 - REMEMBER THIS ROW'S (COUNTY, SPECIALTY) PAIR, FIRST-
053900*  SEEN ORDER, CAPPED AT 200 ENTRIES.  EVERY NON-SUMMARY ROW ON
054000*  NACMPFIL IS ALREADY ONE DISTINCT JOIN KEY, SO NO DUPLICATE
054100*  CHECK IS NEEDED - JUST STOP COLLECTING PAST THE CAP.
054200*--------------------------------------------------------------*
054300 310-CAPTURE-DRILLDOWN-PAIR.
054400     IF NA-DRILLDOWN-PAIRS < 200
054500         ADD 1 TO NA-DRILLDOWN-PAIRS
054600         MOVE NACMP-SPECIALTY-CODE  TO
054700             DD-SPECIALTY-CODE (NA-DRILLDOWN-PAIRS)
054800         MOVE NACMP-QES-COUNTY-NAME TO
054900             DD-QES-COUNTY-NAME (NA-DRILLDOWN-PAIRS)
055000         MOVE NACMP-NIQ-COUNTY      TO
055100             DD-NIQ-COUNTY-NAME (NA-DRILLDOWN-PAIRS)
055200     END-IF.
055300 310-EXIT.
055400     EXIT.
055500
055600*--------------------------------------------------------------*
055700*  400 - PROVIDER DRILL-DOWN SECTIONS, ONE QES SECTION THEN ONE
055800*  NIQ SECTION PER (COUNTY, SPECIALTY) PAIR COLLECTED ABOVE.  A
055900*  SECTION WITH NO MATCHING PROVIDERS IS SKIPPED ENTIRELY - NO
056000*  HEADER, NO BLANK SECTION.
056100*--------------------------------------------------------------*
056200 400-PRINT-DRILLDOWNS.
056300     MOVE "400-PRINT-DRILLDOWNS" TO PARA-NAME.
056400     PERFORM 410-PRINT-ONE-PAIR THRU 410-EXIT
056500         VARYING DD-IDX FROM 1 BY 1
056600         UNTIL DD-IDX > NA-DRILLDOWN-PAIRS.
056700 400-EXIT.
056800     EXIT.
056900
057000 410-PRINT-ONE-PAIR.
057100     PERFORM 420-PRINT-QES-SECTION THRU 420-EXIT.
057200     PERFORM 430-PRINT-NIQ-SECTION THRU 430-EXIT.
057300 410-EXIT.
057400     EXIT.
057500
057600 420-PRINT-QES-SECTION.
057700     MOVE ZERO TO WS-QES-HIT-COUNT.
057800     PERFORM 422-CHECK-QES-PROV-ROW THRU 422-EXIT
057900         VARYING QP-IDX FROM 1 BY 1
058000         UNTIL QP-IDX > QP-ROW-COUNT.
058100 420-EXIT.
058200     EXIT.
058300
058400 422-CHECK-QES-PROV-ROW.
058500     IF QP-SPECIALTY-CODE (QP-IDX) = DD-SPECIALTY-CODE (DD-IDX)
058600         AND QP-COUNTY (QP-IDX) =
058700             DD-QES-COUNTY-NAME (DD-IDX)
058800         IF WS-QES-HIT-COUNT = ZERO
058900             PERFORM 424-WRITE-QES-SECTION-HDR THRU 424-EXIT
059000         END-IF
059100         ADD 1 TO WS-QES-HIT-COUNT
059200         PERFORM 426-BUILD-QES-PROV-LINE THRU 426-EXIT
059300     END-IF.
059400 422-EXIT.
059500     EXIT.
059600
059700 424-WRITE-QES-SECTION-HDR.
059800     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
059900     MOVE SPACES TO WS-SECTION-HDR-REC.
060000     MOVE "QES SECTION - COUNTY:" TO WS-SECTION-HDR-REC (1:22).
060100     MOVE DD-QES-COUNTY-NAME (DD-IDX) TO
060200         WS-SECTION-HDR-REC (24:25).
060300     MOVE "SPECIALTY:" TO WS-SECTION-HDR-REC (50:10).
060400     MOVE DD-SPECIALTY-CODE (DD-IDX) TO
060500         WS-SECTION-HDR-REC (61:5).
060600     WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 2.
060700     WRITE RPT-REC FROM WS-SECTION-HDR-REC AFTER ADVANCING 1.
060800     ADD 3 TO NA-LINES-ON-PAGE.
060900     ADD 1 TO NA-SECTIONS-WRITTEN.
061000 424-EXIT.
061100     EXIT.
061200
061300 426-BUILD-QES-PROV-LINE.
061400     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
061500     MOVE SPACES TO WS-PROV-RPT-REC.
061600     MOVE "QES"                     TO PR-SIDE-O.
061700     MOVE QP-NPI (QP-IDX)           TO PR-NPI-O.
061800     MOVE QP-NAME (QP-IDX)          TO PR-NAME-O.
061900     MOVE QP-ENTITY-TYPE (QP-IDX)   TO PR-ENTITY-TYPE-O.
062000     MOVE QP-TAXONOMY (QP-IDX)      TO PR-TAXONOMY-O.
062100     MOVE QP-SPECIALTY-CODE (QP-IDX) TO PR-SPECIALTY-O.
062200     MOVE QP-COUNTY (QP-IDX)        TO PR-COUNTY-O.
062300     MOVE QP-ZIP (QP-IDX)           TO PR-ZIP-O.
062400     MOVE QP-LATITUDE (QP-IDX)      TO PR-LATITUDE-O.
062500     MOVE QP-LONGITUDE (QP-IDX)     TO PR-LONGITUDE-O.
062600     WRITE RPT-REC FROM WS-PROV-RPT-REC AFTER ADVANCING 1.
062700     ADD 1 TO NA-LINES-ON-PAGE.
062800 426-EXIT.
062900     EXIT.
063000
063100 430-PRINT-NIQ-SECTION.
063200     MOVE ZERO TO WS-NIQ-HIT-COUNT.
063300     PERFORM 432-CHECK-NIQ-PROV-ROW THRU 432-EXIT
063400         VARYING NP-IDX FROM 1 BY 1
063500         UNTIL NP-IDX > NP-ROW-COUNT.
063600 430-EXIT.
063700     EXIT.
063800
063900 432-CHECK-NIQ-PROV-ROW.
064000     IF NP-SPECIALTY-TYPE (NP-IDX) = DD-SPECIALTY-CODE (DD-IDX)
064100         AND NP-COUNTY (NP-IDX) =
064200             DD-NIQ-COUNTY-NAME (DD-IDX)
064300         IF WS-NIQ-HIT-COUNT = ZERO
064400             PERFORM 434-WRITE-NIQ-SECTION-HDR THRU 434-EXIT
064500         END-IF
064600         ADD 1 TO WS-NIQ-HIT-COUNT
064700         PERFORM 436-BUILD-NIQ-PROV-LINE THRU 436-EXIT
064800     END-IF.
064900 432-EXIT.
065000     EXIT.
065100
065200 434-WRITE-NIQ-SECTION-HDR.
065300     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
065400     MOVE SPACES TO WS-SECTION-HDR-REC.
065500     MOVE "NIQ SECTION - COUNTY:" TO WS-SECTION-HDR-REC (1:22).
065600     MOVE DD-NIQ-COUNTY-NAME (DD-IDX) TO
065700         WS-SECTION-HDR-REC (24:25).
065800     MOVE "SPECIALTY:" TO WS-SECTION-HDR-REC (50:10).
065900     MOVE DD-SPECIALTY-CODE (DD-IDX) TO
066000         WS-SECTION-HDR-REC (61:5).
066100     WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 2.
066200     WRITE RPT-REC FROM WS-SECTION-HDR-REC AFTER ADVANCING 1.
066300     ADD 3 TO NA-LINES-ON-PAGE.
066400     ADD 1 TO NA-SECTIONS-WRITTEN.
066500 434-EXIT.
066600     EXIT.
066700
066800 436-BUILD-NIQ-PROV-LINE.
066900     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
067000     MOVE SPACES TO WS-PROV-RPT-REC.
067100     MOVE "NIQ"                     TO PR-SIDE-O.
067200     MOVE NP-NPI (NP-IDX)           TO PR-NPI-O.
067300     MOVE NP-NAME (NP-IDX)          TO PR-NAME-O.
067400     MOVE NP-SPECIALTY-TYPE (NP-IDX) TO PR-SPECIALTY-O.
067500     MOVE NP-COUNTY (NP-IDX)        TO PR-COUNTY-O.
067600     MOVE NP-LATITUDE (NP-IDX)      TO PR-LATITUDE-O.
067700     MOVE NP-LONGITUDE (NP-IDX)     TO PR-LONGITUDE-O.
067800     WRITE RPT-REC FROM WS-PROV-RPT-REC AFTER ADVANCING 1.
067900     ADD 1 TO NA-LINES-ON-PAGE.
068000 436-EXIT.
068100     EXIT.
068200
068300*--------------------------------------------------------------*
068400*  500 - RAW DATA ECHO OF THE TWO PROVIDER FILES, IN LOAD ORDER,
068500*  STRAIGHT OFF THE TABLES BUILT AT HOUSEKEEPING TIME.  EVERY
068600*  QES-NA AND NIQ-NA FIELD ALREADY APPEARS ON THE COMPARISON
068700*  LISTING ABOVE, SO ONLY THE TWO PROVIDER FILES NEED A SEPARATE
068800*  ECHO SECTION HERE.
068900*--------------------------------------------------------------*
069000 500-PRINT-RAW-ECHOES.
069100     MOVE "500-PRINT-RAW-ECHOES" TO PARA-NAME.
069200     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
069300     MOVE SPACES TO WS-SECTION-HDR-REC.
069400     MOVE "QES PROVIDER DETAIL - RAW DATA ECHO" TO
069500         WS-SECTION-HDR-REC (1:35).
069600     WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 2.
069700     WRITE RPT-REC FROM WS-SECTION-HDR-REC AFTER ADVANCING 1.
069800     ADD 3 TO NA-LINES-ON-PAGE.
069900     PERFORM 510-ECHO-QESPV THRU 510-EXIT
070000         VARYING QP-IDX FROM 1 BY 1
070100         UNTIL QP-IDX > QP-ROW-COUNT.
070200
070300     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
070400     MOVE SPACES TO WS-SECTION-HDR-REC.
070500     MOVE "NIQ PROVIDER DETAIL - RAW DATA ECHO" TO
070600         WS-SECTION-HDR-REC (1:35).
070700     WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 2.
070800     WRITE RPT-REC FROM WS-SECTION-HDR-REC AFTER ADVANCING 1.
070900     ADD 3 TO NA-LINES-ON-PAGE.
071000     PERFORM 520-ECHO-NIQPV THRU 520-EXIT
071100         VARYING NP-IDX FROM 1 BY 1
071200         UNTIL NP-IDX > NP-ROW-COUNT.
071300 500-EXIT.
071400     EXIT.
071500
071600 510-ECHO-QESPV.
071700     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
071800     MOVE SPACES TO WS-PROV-RPT-REC.
071900     MOVE "QES"                     TO PR-SIDE-O.
072000     MOVE QP-NPI (QP-IDX)           TO PR-NPI-O.
072100     MOVE QP-NAME (QP-IDX)          TO PR-NAME-O.
072200     MOVE QP-ENTITY-TYPE (QP-IDX)   TO PR-ENTITY-TYPE-O.
072300     MOVE QP-TAXONOMY (QP-IDX)      TO PR-TAXONOMY-O.
072400     MOVE QP-SPECIALTY-CODE (QP-IDX) TO PR-SPECIALTY-O.
072500     MOVE QP-COUNTY (QP-IDX)        TO PR-COUNTY-O.
072600     MOVE QP-ZIP (QP-IDX)           TO PR-ZIP-O.
072700     MOVE QP-LATITUDE (QP-IDX)      TO PR-LATITUDE-O.
072800     MOVE QP-LONGITUDE (QP-IDX)     TO PR-LONGITUDE-O.
072900     WRITE RPT-REC FROM WS-PROV-RPT-REC AFTER ADVANCING 1.
073000     ADD 1 TO NA-LINES-ON-PAGE, NA-QESPV-ECHOED.
073100 510-EXIT.
073200     EXIT.
073300
073400 520-ECHO-NIQPV.
073500     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
073600     MOVE SPACES TO WS-PROV-RPT-REC.
073700     MOVE "NIQ"                     TO PR-SIDE-O.
073800     MOVE NP-NPI (NP-IDX)           TO PR-NPI-O.
073900     MOVE NP-NAME (NP-IDX)          TO PR-NAME-O.
074000     MOVE NP-SPECIALTY-TYPE (NP-IDX) TO PR-SPECIALTY-O.
074100     MOVE NP-COUNTY (NP-IDX)        TO PR-COUNTY-O.
074200     MOVE NP-LATITUDE (NP-IDX)      TO PR-LATITUDE-O.
074300     MOVE NP-LONGITUDE (NP-IDX)     TO PR-LONGITUDE-O.
074400     WRITE RPT-REC FROM WS-PROV-RPT-REC AFTER ADVANCING 1.
074500     ADD 1 TO NA-LINES-ON-PAGE, NA-NIQPV-ECHOED.
074600 520-EXIT.
074700     EXIT.
074800
074900*--------------------------------------------------------------*
075000*  810 / 820 - LOAD THE TWO PROVIDER FILES INTO WORKING-STORAGE
075100*  TABLES ONE TIME, AT HOUSEKEEPING.  THE DRILL-DOWN SECTIONS
075200*  AND THE RAW ECHOES BOTH SCAN THESE TABLES - NEITHER ONE RE-
075300*  READS QESPVWRK OR NIQPVWRK AGAIN AFTER THIS.
075400*--------------------------------------------------------------*
075500 810-LOAD-QESPV-TABLE.
075600     MOVE "810-LOAD-QESPV-TABLE" TO PARA-NAME.
075700     READ QESPVWRK INTO QES-PROV-REC
075800         AT END
075900         MOVE "N" TO MORE-QESPV-SW
076000         GO TO 810-EXIT
076100     END-READ.
076200     IF QP-ROW-COUNT < 2000
076300         ADD 1 TO QP-ROW-COUNT
076400         MOVE QESPV-NPI              TO QP-NPI (QP-ROW-COUNT)
076500         MOVE QESPV-PROVIDER-NAME    TO QP-NAME (QP-ROW-COUNT)
076600         MOVE QESPV-ENTITY-TYPE      TO
076700             QP-ENTITY-TYPE (QP-ROW-COUNT)
076800         MOVE QESPV-SPECIALTY-CODE   TO
076900             QP-SPECIALTY-CODE (QP-ROW-COUNT)
077000         MOVE QESPV-SERVICING-COUNTY TO QP-COUNTY (QP-ROW-COUNT)
077100         MOVE QESPV-ZIP              TO QP-ZIP (QP-ROW-COUNT)
077200         MOVE QESPV-LATITUDE         TO
077300             QP-LATITUDE (QP-ROW-COUNT)
077400         MOVE QESPV-LONGITUDE        TO
077500             QP-LONGITUDE (QP-ROW-COUNT)
077600         MOVE QESPV-TAXONOMY         TO
077700             QP-TAXONOMY (QP-ROW-COUNT)
077800     END-IF.
077900 810-EXIT.
078000     EXIT.
078100
078200 820-LOAD-NIQPV-TABLE.
078300     MOVE "820-LOAD-NIQPV-TABLE" TO PARA-NAME.
078400     READ NIQPVWRK INTO NIQ-PROV-REC
078500         AT END
078600         MOVE "N" TO MORE-NIQPV-SW
078700         GO TO 820-EXIT
078800     END-READ.
078900     IF NP-ROW-COUNT < 2000
079000         ADD 1 TO NP-ROW-COUNT
079100         MOVE NIQPV-PROVIDER-NPI     TO NP-NPI (NP-ROW-COUNT)
079200         MOVE NIQPV-PROVIDER-NAME    TO NP-NAME (NP-ROW-COUNT)
079300         MOVE NIQPV-SPECIALTY-TYPE   TO
079400             NP-SPECIALTY-TYPE (NP-ROW-COUNT)
079500         MOVE NIQPV-COUNTY-NAME      TO NP-COUNTY (NP-ROW-COUNT)
079600         MOVE NIQPV-LATITUDE         TO
079700             NP-LATITUDE (NP-ROW-COUNT)
079800         MOVE NIQPV-LONGITUDE        TO
079900             NP-LONGITUDE (NP-ROW-COUNT)
080000     END-IF.
080100 820-EXIT.
080200     EXIT.
080300
080400 600-PAGE-BREAK.
080500     WRITE RPT-REC FROM WS-BLANK-LINE.
080600 600-EXIT.
080700     EXIT.
080800
080900 700-WRITE-PAGE-HDR.
081000     MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.
081100     ADD 1 TO NA-PAGE-NUMBER.
081200     MOVE NA-PAGE-NUMBER TO PAGE-NBR-O.
081300     WRITE RPT-REC FROM WS-HDR-REC
081400         AFTER ADVANCING NEXT-PAGE.
081500     WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
081600     MOVE ZERO TO NA-LINES-ON-PAGE.
081700     ADD 2 TO NA-LINES-ON-PAGE.
081800 700-EXIT.
081900     EXIT.
082000
082100 720-WRITE-COLM-HDR.
082200     MOVE "720-WRITE-COLM-HDR" TO PARA-NAME.
082300     WRITE RPT-REC FROM WS-COLM-HDR-REC AFTER ADVANCING 1.
082400     ADD 1 TO NA-LINES-ON-PAGE.
082500 720-EXIT.
082600     EXIT.
082700
082800 790-CHECK-PAGINATION.
082900     MOVE "790-CHECK-PAGINATION" TO PARA-NAME.
083000     IF NA-LINES-ON-PAGE > 54
083100         PERFORM 600-PAGE-BREAK THRU 600-EXIT
083200         PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT
083300         PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT
083400     END-IF.
083500 790-EXIT.
083600     EXIT.
083700
083800 800-OPEN-FILES.
083900     MOVE "800-OPEN-FILES" TO PARA-NAME.
084000     OPEN INPUT NACMPFIL, QESPVWRK, NIQPVWRK.
084100     OPEN OUTPUT NARPTFIL, SYSOUT.
084200 800-EXIT.
084300     EXIT.
084400
084500 850-CLOSE-FILES.
084600     MOVE "850-CLOSE-FILES" TO PARA-NAME.
084700     CLOSE NACMPFIL, QESPVWRK, NIQPVWRK, NARPTFIL, SYSOUT.
084800 850-EXIT.
084900     EXIT.
085000
085100 910-READ-RESULT.
085200     MOVE "910-READ-RESULT" TO PARA-NAME.
085300     READ NACMPFIL INTO NA-COMPARE-REC
085400         AT END
085500         MOVE "N" TO MORE-RESULTS-SW
085600     END-READ.
085700 910-EXIT.
085800     EXIT.
085900
086000 999-CLEANUP.
086100     MOVE "999-CLEANUP" TO PARA-NAME.
086200     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
086300     DISPLAY "** DETAIL LINES WRITTEN **"
086400         NA-DETAIL-LINES-WRITTEN.
086500     DISPLAY "** QES / NIQ PROVIDER ROWS ECHOED **"
086600         NA-QESPV-ECHOED " / " NA-NIQPV-ECHOED.
086700     DISPLAY "** DRILL-DOWN PAIRS / SECTIONS WRITTEN **"
086800         NA-DRILLDOWN-PAIRS " / " NA-SECTIONS-WRITTEN.
086900     DISPLAY "******** NORMAL END OF JOB NARPTLST ********".
087000 999-EXIT.
087100     EXIT.
087200
087300 1000-ABEND-RTN.
087400     MOVE ZERO TO NA-ABEND-ACTUAL-VAL, NA-ABEND-EXPECTED-VAL.
087500     WRITE SYSOUT-REC FROM NA-ABEND-REC.
087600     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
087700     DISPLAY "*** ABNORMAL END OF JOB - NARPTLST ***" UPON
087800         CONSOLE.
087900     DIVIDE ZERO-VAL INTO ONE-VAL.
